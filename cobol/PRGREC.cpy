000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : PRGREC
000400*    FINALIDADE  : LAYOUT DO RELATORIO DE PROGRESSAO DE CURSO
000500*                  (CREDITOS, PENDENCIAS E RISCO DE FORMATURA)
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   23/04/1989   EMM           IMPLANTACAO INICIAL
000900*    1.1   30/06/1990   EMM           INCLUSAO DA MENSAGEM DE
001000*                                     RISCO DE FORMATURA
001100*****************************************************************
001200 FD  PRGFILE
001300     LABEL RECORD STANDARD
001400     VALUE OF FILE-ID "PROGRESS.DAT"
001500     RECORD CONTAINS 220 CHARACTERS.
001600
001700 01  PRG-RECORD.
001800     05  PRG-STU-ID                  PIC X(06).
001900     05  PRG-COMPLETED-CREDITS       PIC 9(03).
002000     05  PRG-REMAINING-CREDITS       PIC 9(03).
002100     05  PRG-REMAINING-REQ-COUNT     PIC 9(02).
002200*    CODIGOS DAS OBRIGATORIAS AINDA NAO CURSADAS
002300     05  PRG-REMAINING-REQ-TABLE OCCURS 20 TIMES
002400                          INDEXED BY PRG-REMAINING-REQ-IDX.
002500         10  PRG-REMAINING-REQ       PIC X(06).
002600     05  PRG-COMPLETED-ELECTIVES     PIC 9(02).
002700     05  PRG-REMAINING-ELECTIVES     PIC 9(02).
002800     05  PRG-ELIGIBLE-FLAG           PIC X(01).
002900         88  PRG-IS-ELIGIBLE         VALUE "Y".
003000     05  PRG-RISK-MESSAGE            PIC X(80).
003100     05  FILLER                      PIC X(01).
003200
003300*    LINHA DE TOTAIS - ESCRITA UMA VEZ, AO FIM DO ARQUIVO
003400 01  PRG-TRAILER.
003500     05  PRG-TRL-LABEL               PIC X(28)
003600                          VALUE "*** ALUNOS PROCESSADOS ..: ".
003700     05  PRG-TRL-COUNT               PIC ZZZ,ZZ9.
003800     05  FILLER                      PIC X(185) VALUE SPACES.
