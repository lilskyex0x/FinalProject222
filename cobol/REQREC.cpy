000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : REQREC
000400*    FINALIDADE  : LAYOUT DA TRANSACAO DE MATRICULA/TRANCAMENTO
000500*                  RECEBIDA PARA PROCESSAMENTO EM LOTE
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   09/04/1989   EMM           IMPLANTACAO INICIAL
000900*****************************************************************
001000 FD  REQFILE
001100     LABEL RECORD STANDARD
001200     VALUE OF FILE-ID "REQUESTS.DAT"
001300     RECORD CONTAINS 30 CHARACTERS.
001400
001500 01  REQ-RECORD.
001600*    "R" = MATRICULA     "W" = TRANCAMENTO
001700     05  REQ-ACTION                  PIC X(01).
001800         88  REQ-IS-REGISTER         VALUE "R".
001900         88  REQ-IS-WITHDRAW         VALUE "W".
002000     05  REQ-STU-ID                  PIC X(06).
002100     05  REQ-OFF-KEY                 PIC X(19).
002200     05  REQ-OFF-KEY-R REDEFINES REQ-OFF-KEY.
002300         10  REQ-OFF-KEY-SEM         PIC X(12).
002400         10  REQ-OFF-KEY-SEP         PIC X(01).
002500         10  REQ-OFF-KEY-CRS         PIC X(06).
002600     05  FILLER                      PIC X(04).
