000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. REGPROC.
000030 AUTHOR. E. MARQUES.
000040 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN. 09/04/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS ACADEMICOS.
000080*****************************************************************
000090*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000100*    PROGRAMA    : REGPROC
000110*    FINALIDADE  : PROCESSAMENTO EM LOTE DAS SOLICITACOES DE
000120*                  MATRICULA/TRANCAMENTO DE DISCIPLINAS. CARREGA OS
000130*                  CADASTROS DE DISCIPLINAS, OFERTAS, ALUNOS E A
000140*                  GRADE CURRICULAR EM MEMORIA, APLICA A CADEIA DE
000150*                  REGRAS DE ELEGIBILIDADE SOBRE CADA SOLICITACAO E
000160*                  REGRAVA OS MESTRES DE OFERTAS E ALUNOS ATUALIZADOS
000170*                  AO FINAL DO LOTE.
000180*    ANALISTA    : E. MARQUES
000190*    VRS   DATA         PROGRAMADOR   DESCRICAO
000200*    1.0   09/04/1989   EMM           IMPLANTACAO INICIAL - REGRAS
000210*                                     1 A 4 (ABERTURA, JA CURSADA,
000220*                                     JA MATRICULADO, GRADE)
000230*    1.1   30/08/1991   EMM           INCLUSAO DA REGRA DE CONFLITO
000240*                                     DE HORARIO (REGRA 7), JUNTO COM
000250*                                     OS SLOTS EM OFFREC
000260*    1.2   14/03/1992   EMM           INCLUSAO DA REGRA DE PRE-
000270*                                     -REQUISITOS (REGRA 5)
000280*    1.3   15/07/1992   JLK           AUMENTO DA TABELA DE ALUNOS
000290*                                     PARA ACOMPANHAR STUREC 1.1
000300*    1.4   06/01/1996   JLK           INCLUSAO DA REGRA DE TRANCAMENTO
000310*                                     E DESLOCAMENTO DE VETOR DE
000320*                                     MATRICULAS ATIVAS (STU-REG)
000330*    1.5   19/02/1999   RCS           AJUSTE Y2K - REVISAO DE TODOS OS
000340*                                     CAMPOS COPIADOS DOS CADASTROS;
000350*                                     NENHUM CAMPO DE DATA COM 2
000360*                                     DIGITOS DE ANO NESTE PROGRAMA
000370*    1.6   11/09/2001   RCS           CHAMADO 4471 - MENSAGEM DE
000380*                                     LIMITE DE CREDITOS PASSA A
000390*                                     TRAZER OS TRES VALORES (ATUAL,
000400*                                     DISCIPLINA, MAXIMO)
000410*    1.7   03/05/2004   MTF           CHAMADO 5820 - LINHA DE TOTAIS
000420*                                     (TRAILER) INCLUIDA NO ARQUIVO
000430*                                     DE RESULTADOS, A PEDIDO DA
000440*                                     SECRETARIA ACADEMICA
000450*    1.8   17/11/2004   MTF           CHAMADO 5820 - REVISAO GERAL:
000460*                                     A DISCIPLINA COM CODIGO EM
000470*                                     BRANCO PASSOU A SER REJEITADA
000480*                                     NA CARGA (ANTES SO CAIA POR
000490*                                     TITULO/CARGA HORARIA ZERADOS,
000500*                                     O QUE DEIXAVA PASSAR LIXO DE
000510*                                     FIM-DE-ARQUIVO EM ALGUNS LOTES)
000520*    1.9   22/02/2005   RCS           CHAMADO 6041 - USUARIOS DA
000530*                                     SECRETARIA DIGITAVAM CODIGO DE
000540*                                     DISCIPLINA/OFERTA/MATRICULA EM
000550*                                     MINUSCULO NO TERMINAL DE ENTRADA
000560*                                     DE DADOS E O LOTE NAO FECHAVA
000570*                                     CONTRA O CADASTRO-MESTRE (GRAVADO
000580*                                     EM MAIUSCULO). TODO CODIGO QUE
000590*                                     ENTRA NA CARGA OU NUMA
000600*                                     REQUISICAO PASSA AGORA POR
000610*                                     INSPECT ... CONVERTING ANTES DE
000620*                                     SER COMPARADO OU GRAVADO
000630*    2.0   22/02/2005   RCS           CHAMADO 6043 - O PARAGRAFO
000640*                                     2100-TRATA-REQUISICAO NAO
000650*                                     REALIZAVA A PROXIMA LEITURA DE
000660*                                     REQFILE ANTES DE VOLTAR PARA O
000670*                                     LACO DE 2000-PROCESSA-MATRICULAS;
000680*                                     O LOTE TRAVAVA (LEITURA REPETIDA
000690*                                     DA MESMA TRANSACAO) SEMPRE QUE
000700*                                     HAVIA MAIS DE UMA SOLICITACAO NO
000710*                                     ARQUIVO DE ENTRADA. CORRIGIDO
000720*                                     ACRESCENTANDO A CHAMADA A
000730*                                     2010-LER-REQUISICAO NO FINAL DE
000740*                                     2190-GRAVA-RESULTADO, NO MESMO
000750*                                     PADRAO "-PROXIMO" JA USADO PELOS
000760*                                     DEMAIS LACOS DE CARGA DO PROGRAMA
000770*    2.1   14/03/2011   MTF           CHAMADO 7002 - REVISAO GERAL DE
000780*                                     COMENTARIOS DO PROGRAMA, A
000790*                                     PEDIDO DA AUDITORIA DE SISTEMAS
000800*                                     (RELATORIO DE 2010): FORAM
000810*                                     ACRESCENTADOS COMENTARIOS
000820*                                     EXPLICANDO A FINALIDADE DE CADA
000830*                                     TABELA EM MEMORIA, DE CADA
000840*                                     PARAGRAFO SEM BANNER E DAS
000850*                                     FORMULAS DE COMPARACAO DE
000860*                                     HORARIO E DE CREDITOS, SEM
000870*                                     ALTERAR NENHUMA REGRA DE
000880*                                     ELEGIBILIDADE JA EM PRODUCAO.
000890*                                     A AUDITORIA CONSIDEROU O
000900*                                     PROGRAMA DE DIFICIL MANUTENCAO
000910*                                     PARA QUEM NAO PARTICIPOU DA
000920*                                     IMPLANTACAO ORIGINAL
000930*    2.2   28/06/2011   MTF           CHAMADO 7002 (COMPLEMENTO) -
000940*                                     REVISAO CONCLUIDA. FORAM ADOTADOS
000950*                                     BANNERS DE ASTERISCOS ANTES DE
000960*                                     TODO PARAGRAFO QUE MEXE EM MAIS
000970*                                     DE UMA TABELA OU QUE IMPLEMENTA
000980*                                     UMA REGRA NUMERADA DA CADEIA DE
000990*                                     ELEGIBILIDADE, E COMENTARIO DE
001000*                                     UMA LINHA NOS DEMAIS (LEITURAS,
001010*                                     RODAPES-PADRAO "-PROXIMO"). O
001020*                                     ANALISTA RESPONSAVEL PELA
001030*                                     IMPLANTACAO ORIGINAL (E. MARQUES)
001040*                                     JA NAO ESTA MAIS NO QUADRO DA
001050*                                     FESP DESDE 2003; ESTA REVISAO
001060*                                     FOI FEITA A PARTIR DA LEITURA DO
001070*                                     CODIGO E DAS FICHAS DE CHAMADO
001080*                                     ARQUIVADAS, SEM CONSULTA AO
001090*                                     ANALISTA ORIGINAL
001100*****************************************************************
001110 ENVIRONMENT DIVISION.
001120 CONFIGURATION SECTION.
001130*****************************************************************
001140*    SPECIAL-NAMES NAO USA "DECIMAL-POINT IS COMMA" NESTE PROGRAMA -
001150*    OS UNICOS CAMPOS NUMERICOS COM CASAS DECIMAIS SAO OS DE CREDITOS
001160*    (INTEIROS) E OS HORARIOS EM MINUTOS (TAMBEM INTEIROS), NAO HA
001170*    VALOR MONETARIO NEM CAMPO FRACIONARIO NESTE PROCESSAMENTO
001180*****************************************************************
001190 SPECIAL-NAMES.
001200     C01 IS TOP-OF-FORM.
001210 INPUT-OUTPUT SECTION.
001220 FILE-CONTROL.
001230*****************************************************************
001240*    ARQUIVOS DE ENTRADA (CADASTROS-MESTRE E LOTE DE REQUISICOES).
001250*    TODOS OS ARQUIVOS DESTE PROGRAMA SAO LINE SEQUENTIAL - O SETOR
001260*    NAO USA ARQUIVO INDEXADO NESTE LOTE PORQUE OS CADASTROS-MESTRE
001270*    SAO INTEIRAMENTE CARREGADOS EM TABELA NA MEMORIA LOGO NA
001280*    ABERTURA, E OS NOMES LOGICOS (COURSES, OFFERNGS, ...) SAO OS
001290*    MESMOS DO SISTEMA INTERATIVO DE CADASTRO, RESOLVIDOS PELA JCL/
001300*    PROC DO LOTE PARA OS ARQUIVOS FISICOS DO SEMESTRE CORRENTE
001310*****************************************************************
001320     SELECT CRSFILE ASSIGN TO "COURSES"
001330         ORGANIZATION IS LINE SEQUENTIAL
001340         FILE STATUS IS WS-CRS-STATUS.
001350     SELECT OFFFILE ASSIGN TO "OFFERNGS"
001360         ORGANIZATION IS LINE SEQUENTIAL
001370         FILE STATUS IS WS-OFF-STATUS.
001380     SELECT STUFILE ASSIGN TO "STUDENTS"
001390         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS WS-STU-STATUS.
001410     SELECT CURFILE ASSIGN TO "CURRICLM"
001420         ORGANIZATION IS LINE SEQUENTIAL
001430         FILE STATUS IS WS-CUR-STATUS.
001440*    LOTE DE SOLICITACOES DIGITADAS PELA SECRETARIA ACADEMICA NO DIA
001450*    ANTERIOR AO PROCESSAMENTO - UMA REQUISICAO POR LINHA, NA ORDEM
001460*    DE DIGITACAO
001470     SELECT REQFILE ASSIGN TO "REQUESTS"
001480         ORGANIZATION IS LINE SEQUENTIAL
001490         FILE STATUS IS WS-REQ-STATUS.
001500*    ARQUIVO DE SAIDA (RESULTADO DE CADA REQUISICAO + TRAILER).
001510*    IMPRESSO PELA SECRETARIA NO DIA SEGUINTE PARA CONFERENCIA DO
001520*    LOTE E ATENDIMENTO AOS ALUNOS QUE TIVEREM SOLICITACAO REJEITADA
001530     SELECT RESFILE ASSIGN TO "RESULTS"
001540         ORGANIZATION IS LINE SEQUENTIAL
001550         FILE STATUS IS WS-RES-STATUS.
001560
001570 DATA DIVISION.
001580 FILE SECTION.
001590*****************************************************************
001600*    OS LAYOUTS DOS ARQUIVOS FICAM NOS COPYBOOKS ABAIXO - VER CADA
001610*    COPY PARA O DETALHE CAMPO-A-CAMPO DE CADA REGISTRO. NENHUM
001620*    DESTES COPYBOOKS E EXCLUSIVO DE REGPROC - OS MESMOS SEIS SAO
001630*    USADOS POR GRADRPT (MENOS REQREC/RESREC, QUE SAO SO DESTE
001640*    PROGRAMA, E MAIS RSKREC/PRGREC, QUE SAO SO DE GRADRPT). QUALQUER
001650*    ALTERACAO DE LAYOUT NUM COPYBOOK COMUM PRECISA SER RECOMPILADA
001660*    NOS DOIS PROGRAMAS
001670*****************************************************************
001680*    CRSREC - CATALOGO DE DISCIPLINAS (CODIGO, TITULO, CREDITOS,
001690*    ATE 10 PRE-REQUISITOS). ARQUIVO CRSFILE, SO LEITURA AQUI
001700     COPY CRSREC.
001710*    OFFREC - OFERTAS DO SEMESTRE (CHAVE, VAGAS, ATE 5 SLOTS DE
001720*    HORARIO). ARQUIVO OFFFILE, LIDO NA CARGA E REGRAVADO NO
001730*    FINAL DO LOTE (3000-REGRAVA-MESTRES)
001740     COPY OFFREC.
001750*    STUREC - CADASTRO DE ALUNOS (HISTORICO DE DISCIPLINAS CURSADAS
001760*    E VETOR DE MATRICULAS ATIVAS). ARQUIVO STUFILE, LIDO NA CARGA
001770*    E REGRAVADO NO FINAL DO LOTE, IGUAL A OFFFILE
001780     COPY STUREC.
001790*    CURREC - REGISTRO UNICO DE GRADE CURRICULAR (OBRIGATORIAS E
001800*    ELETIVAS POR TRILHA). ARQUIVO CURFILE, SO LEITURA, UM UNICO
001810*    REGISTRO NO ARQUIVO INTEIRO
001820     COPY CURREC.
001830*    REQREC - TRANSACAO DE ENTRADA DO LOTE (MATRICULA OU
001840*    TRANCAMENTO). ARQUIVO REQFILE, SO LEITURA, UM REGISTRO POR
001850*    SOLICITACAO DA SECRETARIA ACADEMICA
001860     COPY REQREC.
001870*    RESREC - RESULTADO DE CADA TRANSACAO, MAIS A LINHA DE TOTAIS
001880*    (TRAILER) DO CHAMADO 5820. ARQUIVO RESFILE, SO GRAVACAO, UMA
001890*    LINHA POR TRANSACAO DE REQFILE MAIS A LINHA DE TOTAIS NO FINAL
001900     COPY RESREC.
001910
001920 WORKING-STORAGE SECTION.
001930*****************************************************************
001940*    AREAS DE STATUS DE ARQUIVO E CHAVES DE FIM-DE-ARQUIVO. CADA
001950*    STATUS E TESTADO LOGO APOS O OPEN CORRESPONDENTE EM
001960*    1000-ABRIR-ARQUIVOS - "00" E O UNICO VALOR ACEITO
001970*****************************************************************
001980 01  WS-STATUS-AREA.
001990*    STATUS DE CRSFILE (CATALOGO DE DISCIPLINAS)
002000     05  WS-CRS-STATUS               PIC XX.
002010*    STATUS DE OFFFILE (OFERTAS DO SEMESTRE)
002020     05  WS-OFF-STATUS               PIC XX.
002030*    STATUS DE STUFILE (CADASTRO DE ALUNOS)
002040     05  WS-STU-STATUS               PIC XX.
002050*    STATUS DE CURFILE (GRADE CURRICULAR)
002060     05  WS-CUR-STATUS               PIC XX.
002070*    STATUS DE REQFILE (LOTE DE REQUISICOES)
002080     05  WS-REQ-STATUS               PIC XX.
002090*    STATUS DE RESFILE (RESULTADO DO LOTE)
002100     05  WS-RES-STATUS               PIC XX.
002110     05  FILLER                      PIC X(02).
002120
002130*    CHAVES DE FIM-DE-ARQUIVO, UMA POR ARQUIVO DE ENTRADA. NAO HA
002140*    CHAVE PARA CURFILE PORQUE ELE TEM UM UNICO REGISTRO E E LIDO
002150*    UMA SO VEZ, SEM LACO, EM 1400-CARREGA-CURRICULO
002160 01  WS-SWITCHES.
002170     05  WS-EOF-CRS                  PIC X VALUE "N".
002180         88  EOF-CRS                 VALUE "Y".
002190     05  WS-EOF-OFF                  PIC X VALUE "N".
002200         88  EOF-OFF                 VALUE "Y".
002210     05  WS-EOF-STU                  PIC X VALUE "N".
002220         88  EOF-STU                 VALUE "Y".
002230     05  WS-EOF-REQ                  PIC X VALUE "N".
002240         88  EOF-REQ                 VALUE "Y".
002250     05  FILLER                      PIC X(01).
002260
002270*****************************************************************
002280*    CONTADORES, ACUMULADORES E SUBSCRITOS DE TRABALHO - BINARIOS
002290*    (TODOS COMP, POR NORMA DO SETOR, PARA GANHO DE DESEMPENHO NAS
002300*    ROTINAS DE PESQUISA EM TABELA QUE RODAM PARA CADA REQUISICAO
002310*    DO LOTE)
002320*****************************************************************
002330 01  WS-CONTADORES COMP.
002340*    QUANTIDADE DE DISCIPLINAS/OFERTAS/ALUNOS REALMENTE CARREGADOS
002350*    NAS RESPECTIVAS TABELAS EM MEMORIA (POSICOES OCUPADAS, NAO O
002360*    TAMANHO FISICO DO OCCURS)
002370     05  WS-CRS-COUNT                PIC 9(04).
002380     05  WS-OFF-COUNT                PIC 9(04).
002390     05  WS-STU-COUNT                PIC 9(04).
002400*    CONTADORES DO TRAILER DE TOTAIS DO LOTE (CHAMADO 5820) - LIDAS,
002410*    ACEITAS E REJEITADAS SEMPRE SOMAM O TOTAL LIDO
002420     05  WS-REQ-LIDOS                PIC 9(06).
002430     05  WS-REQ-ACEITOS              PIC 9(06).
002440     05  WS-REQ-REJEITADOS           PIC 9(06).
002450*    ACUMULADORES DA REGRA 6 (LIMITE DE CREDITOS) - CREDITOS DAS
002460*    DEMAIS MATRICULAS DO SEMESTRE E O TOTAL COM A DISCIPLINA NOVA
002470     05  WS-CREDITOS-OUTRAS          PIC 9(04).
002480     05  WS-CREDITOS-TOTAL           PIC 9(04).
002490     05  FILLER                      PIC 9(01).
002500
002510 01  WS-SUBSCRITOS COMP.
002520     05  WS-SUB-1                    PIC 9(04).
002530     05  WS-SUB-2                    PIC 9(04).
002540     05  WS-SUB-3                    PIC 9(04).
002550     05  WS-SUB-4                    PIC 9(04).
002560     05  FILLER                      PIC 9(01).
002570
002580*****************************************************************
002590*    INDICADORES USADOS NA CADEIA DE REGRAS DE MATRICULA. CADA
002600*    INDICADOR E ZERADO NO INICIO DO PARAGRAFO QUE O CALCULA E LIDO
002610*    LOGO EM SEGUIDA PELO PARAGRAFO CHAMADOR - NENHUM DELES VALE
002620*    ENTRE UMA REQUISICAO E OUTRA
002630*****************************************************************
002640 01  WS-INDICADORES-DE-REGRA.
002650     05  WS-ACHOU-ALUNO              PIC X VALUE "N".
002660         88  ACHOU-ALUNO             VALUE "Y".
002670     05  WS-ACHOU-OFERTA             PIC X VALUE "N".
002680         88  ACHOU-OFERTA            VALUE "Y".
002690     05  WS-ACHOU-CURSO              PIC X VALUE "N".
002700         88  ACHOU-CURSO             VALUE "Y".
002710     05  WS-ACHOU-CURSO-COMP         PIC X VALUE "N".
002720         88  ACHOU-CURSO-COMP        VALUE "Y".
002730     05  WS-ACHOU-OFERTA-COMP        PIC X VALUE "N".
002740         88  ACHOU-OFERTA-COMP       VALUE "Y".
002750     05  WS-ACHOU-MATRICULA          PIC X VALUE "N".
002760         88  ACHOU-MATRICULA         VALUE "Y".
002770     05  WS-JA-CURSADA               PIC X VALUE "N".
002780     05  WS-JA-MATRICULADO           PIC X VALUE "N".
002790     05  WS-NA-GRADE                 PIC X VALUE "N".
002800     05  WS-TEM-PREREQ               PIC X VALUE "N".
002810     05  WS-CREDITO-ESTOURA          PIC X VALUE "N".
002820     05  WS-CONFLITO-HORARIO         PIC X VALUE "N".
002830     05  WS-SLOTS-VALIDOS            PIC X VALUE "Y".
002840     05  FILLER                      PIC X(01).
002850
002860*****************************************************************
002870*    RESULTADO DA TRANSACAO CORRENTE (ANTES DE GRAVAR EM RESFILE)
002880*****************************************************************
002890 01  WS-RESULTADO-TRANSACAO.
002900     05  WS-RES-OK                   PIC X VALUE "N".
002910         88  RES-TRANS-OK            VALUE "Y".
002920     05  WS-RES-MSG                  PIC X(60) VALUE SPACES.
002930     05  FILLER                      PIC X(01).
002940
002950*****************************************************************
002960*    CAMPOS DE TRABALHO PARA COMPARACAO DE CHAVES E MONTAGEM
002970*    DE MENSAGENS DE RETORNO
002980*****************************************************************
002990 01  WS-CAMPOS-DE-TRABALHO.
003000*    CHAVE COMPLETA DE UMA OFERTA (SEMESTRE + SEPARADOR + CODIGO DA
003010*    DISCIPLINA) USADA PARA PESQUISAR WS-TAB-OFERTAS A PARTIR DE UMA
003020*    CHAVE EXTRAIDA DO VETOR DE MATRICULAS ATIVAS DE UM ALUNO
003030     05  WS-CHAVE-OFERTA             PIC X(19).
003040*    RECORTES DE WS-STU-REG-KEY USADOS NAS REGRAS 6 E 7 PARA
003050*    COMPARAR O SEMESTRE (12 POSICOES) E O CODIGO DA DISCIPLINA
003060*    (6 POSICOES) DE UMA MATRICULA ATIVA JA GRAVADA
003070     05  WS-SEM-COMPARA              PIC X(12).
003080     05  WS-CRS-COMPARA              PIC X(06).
003090*    CODIGO DO PRIMEIRO PRE-REQUISITO NAO CUMPRIDO (REGRA 5) -
003100*    PERMANECE EM BRANCO QUANDO TODOS OS PRE-REQUISITOS FORAM
003110*    ATENDIDOS OU QUANDO A DISCIPLINA NAO EXIGE NENHUM
003120     05  WS-PREREQ-FALTA             PIC X(06).
003130*    DADOS DO CONFLITO DE HORARIO (REGRA 7) PARA MONTAGEM DA
003140*    MENSAGEM DE RETORNO EM 2265-MONTA-MSG-HORARIO: CODIGO DA
003150*    DISCIPLINA CONFLITANTE, DIA DA SEMANA (SEG/TER/QUA/...) E OS
003160*    HORARIOS DE INICIO/FIM EM MINUTOS-DESDE-MEIA-NOITE, DO JEITO
003170*    QUE ESTAO GRAVADOS EM OFFREC
003180     05  WS-MSG-CURSO-CONFLITO       PIC X(06).
003190     05  WS-MSG-DIA                  PIC X(03).
003200     05  WS-MSG-HORA-INI             PIC 9(04).
003210     05  WS-MSG-HORA-FIM             PIC 9(04).
003220*    HORA E MINUTO JA CONVERTIDOS DE VOLTA DO FORMATO EM MINUTOS
003230*    PARA HH:MM, PARA EDITAR NA MENSAGEM DE CONFLITO DE HORARIO
003240     05  WS-HH-INI                   PIC 99.
003250     05  WS-MM-INI                   PIC 99.
003260     05  WS-HH-FIM                   PIC 99.
003270     05  WS-MM-FIM                   PIC 99.
003280*    CAMPOS DE EDICAO PARA A MENSAGEM DE ESTOURO DE CREDITOS
003290*    (REGRA 6, CHAMADO 4471) - CREDITOS JA MATRICULADOS NO
003300*    SEMESTRE, CREDITOS DA DISCIPLINA NOVA E O LIMITE DO ALUNO
003310     05  WS-CREDITO-ATUAL-ED         PIC 9(04).
003320     05  WS-CREDITO-CURSO-ED         PIC 9(04).
003330     05  WS-CREDITO-MAX-ED           PIC 9(04).
003340     05  FILLER                      PIC X(01).
003350
003360*****************************************************************
003370*    TABELA EM MEMORIA - CATALOGO DE DISCIPLINAS (CRSFILE)
003380*****************************************************************
003390 01  WS-TAB-CURSOS.
003400*    200 DISCIPLINAS CABEM NO CATALOGO ATUAL DA FESP; SE O NUMERO
003410*    DE DISCIPLINAS CRESCER, ESTE LIMITE E O DO ARQUIVO CRSREC (VER
003420*    CRS-COUNT NO COPY) PRECISAM SER AUMENTADOS JUNTOS
003430     05  WS-CRS-ENTRY OCCURS 200 TIMES
003440                       INDEXED BY WS-CRS-IDX WS-CRS-COMP-IDX.
003450         10  WS-CRS-CODE             PIC X(06).
003460         10  WS-CRS-TITLE            PIC X(40).
003470         10  WS-CRS-CREDITS          PIC 9(02).
003480*    QUANTIDADE DE PRE-REQUISITOS REALMENTE PREENCHIDOS EM
003490*    WS-CRS-PREREQ-TAB (0 A 10) - A REGRA 5 SO VARRE ATE ESTA
003500*    QUANTIDADE, NAO ATE O FIM FISICO DA TABELA
003510         10  WS-CRS-PREREQ-CT        PIC 9(02).
003520         10  WS-CRS-PREREQ-TAB OCCURS 10 TIMES
003530                       INDEXED BY WS-CRS-PRQ-IDX.
003540             15  WS-CRS-PREREQ       PIC X(06).
003550     05  FILLER                      PIC X(01).
003560
003570*****************************************************************
003580*    TABELA EM MEMORIA - OFERTAS DO SEMESTRE (OFFFILE)
003590*****************************************************************
003600 01  WS-TAB-OFERTAS.
003610*    300 OFERTAS ATENDEM UM SEMESTRE INTEIRO DA FESP, SOMANDO TODOS
003620*    OS CURSOS. ESTE E O MAIOR VETOR DO PROGRAMA E O MAIS
003630*    PESQUISADO (UMA VEZ PARA CADA REQUISICAO DE MATRICULA/
003640*    TRANCAMENTO DO LOTE)
003650     05  WS-OFF-ENTRY OCCURS 300 TIMES
003660                       INDEXED BY WS-OFF-IDX WS-OFF-COMP-IDX.
003670         10  WS-OFF-SEMESTER         PIC X(12).
003680         10  WS-OFF-CRS-CODE         PIC X(06).
003690*    CHAVE COMPOSTA (SEMESTRE + "-" + CODIGO DA DISCIPLINA) - E O
003700*    CAMPO QUE O ALUNO INFORMA NA REQUISICAO PARA IDENTIFICAR A
003710*    OFERTA, JUNTO COM A MATRICULA
003720         10  WS-OFF-KEY              PIC X(19).
003730*    INDICADOR DE OFERTA ABERTA PARA MATRICULA (REGRA 1). OFERTA
003740*    SEM ESTE CAMPO PREENCHIDO NO CADASTRO-MESTRE ANTIGO ENTRA
003750*    ABERTA POR DEFAULT (VER 1220-GRAVA-OFERTA-TABELA)
003760         10  WS-OFF-OPEN-FLAG        PIC X(01).
003770             88  WS-OFF-IS-OPEN      VALUE "Y".
003780*    LIMITE DE VAGAS E QUANTIDADE JA OCUPADA (REGRA 8). LIMITE ZERO
003790*    SIGNIFICA OFERTA SEM TETO DE VAGAS
003800         10  WS-OFF-SEAT-LIMIT       PIC 9(04).
003810         10  WS-OFF-ENROLLED-CT      PIC 9(04).
003820*    ATE 5 FAIXAS DE HORARIO POR OFERTA (POR EXEMPLO, UMA DISCIPLINA
003830*    QUE SE ENCONTRA TERCA E QUINTA TEM 2 SLOTS OCUPADOS). O DIA E
003840*    GRAVADO COMO ABREVIATURA DE TRES LETRAS (MON/TUE/WED/THU/FRI/
003850*    SAT) E OS HORARIOS FICAM EM MINUTOS DESDE 00:00 (0 A 1439),
003860*    NAO EM HH:MM - VER 1230-VALIDA-UM-SLOT E 2265-MONTA-MSG-HORARIO
003870         10  WS-OFF-SLOT-CT          PIC 9(01).
003880         10  WS-OFF-SLOT-TAB OCCURS 5 TIMES
003890                       INDEXED BY WS-OFF-SLT-IDX.
003900             15  WS-OFF-SLOT-DAY     PIC X(03).
003910             15  WS-OFF-SLOT-INI     PIC 9(04).
003920             15  WS-OFF-SLOT-FIM     PIC 9(04).
003930     05  FILLER                      PIC X(01).
003940
003950*****************************************************************
003960*    TABELA EM MEMORIA - CADASTRO DE ALUNOS (STUFILE)
003970*****************************************************************
003980 01  WS-TAB-ALUNOS.
003990*    500 ALUNOS ATIVOS - AUMENTADO DE 300 PARA 500 NA VRS 1.3
004000*    (15/07/1992) PARA ACOMPANHAR O CRESCIMENTO DO CADASTRO-MESTRE
004010*    APOS A REVISAO DE STUREC
004020     05  WS-STU-ENTRY OCCURS 500 TIMES
004030                       INDEXED BY WS-STU-IDX.
004040         10  WS-STU-ID               PIC X(06).
004050         10  WS-STU-NAME             PIC X(30).
004060*    TRILHA DE ELETIVAS DO ALUNO (REGRA 4). "0" = ALUNO SEM TRILHA
004070*    DEFINIDA, NAO CONSULTA A LISTA DE ELETIVAS DA GRADE; QUALQUER
004080*    OUTRO VALOR IDENTIFICA A TRILHA CADASTRADA EM CURREC
004090         10  WS-STU-TRACK            PIC X(01).
004100*    LIMITE DE CREDITOS QUE O ALUNO PODE CURSAR POR SEMESTRE
004110*    (REGRA 6) - CADASTRADO NO PERFIL DO ALUNO, NAO E UM VALOR
004120*    GLOBAL DA INSTITUICAO
004130         10  WS-STU-MAX-CRED         PIC 9(02).
004140*    HISTORICO DE DISCIPLINAS JA CURSADAS (REGRAS 2 E 5). A NOTA
004150*    FICA GRAVADA JUNTO MAS NAO E USADA POR ESTE PROGRAMA - QUEM A
004160*    UTILIZA E O RELATORIO DE FORMATURA (GRADRPT)
004170         10  WS-STU-COMP-CT          PIC 9(02).
004180         10  WS-STU-COMP-TAB OCCURS 30 TIMES
004190                       INDEXED BY WS-STU-CMP-IDX.
004200             15  WS-STU-COMP-CODE    PIC X(06).
004210             15  WS-STU-COMP-GRADE   PIC X(02).
004220*    MATRICULAS ATIVAS DO SEMESTRE CORRENTE (REGRAS 3, 6 E 7, E A
004230*    REGRA DE TRANCAMENTO). CADA CHAVE E UMA WS-OFF-KEY - QUANDO O
004240*    ALUNO TRANCA UMA DISCIPLINA, A ENTRADA CORRESPONDENTE E
004250*    REMOVIDA E O RESTANTE DO VETOR E DESLOCADO (VER 2420-2421)
004260         10  WS-STU-REG-CT           PIC 9(02).
004270         10  WS-STU-REG-TAB OCCURS 20 TIMES
004280                       INDEXED BY WS-STU-REG-IDX.
004290             15  WS-STU-REG-KEY      PIC X(19).
004300     05  FILLER                      PIC X(01).
004310
004320*****************************************************************
004330*    TABELA DE CONVERSAO PARA MAIUSCULAS - USADA NA PADRONIZACAO
004340*    DE CODIGOS DE DISCIPLINA/OFERTA/MATRICULA NA CARGA E NAS
004350*    REQUISICOES DO LOTE (CHAMADO 6041 - LOTE COM CODIGO EM
004360*    MINUSCULO NAO FECHAVA CONTRA O CADASTRO-MESTRE). O SETOR NAO
004370*    AUTORIZOU O USO DE FUNCTION UPPER-CASE NESTE COMPILADOR, POR
004380*    ISSO A CONVERSAO E FEITA POR INSPECT ... CONVERTING CONTRA
004390*    ESTA TABELA DE 26 POSICOES, DO JEITO QUE JA ERA FEITO EM
004400*    OUTROS PROGRAMAS DO SETOR PARA PADRONIZAR CAMPOS DIGITADOS
004410*****************************************************************
004420 01  WS-TABELA-MAIUSCULAS.
004430     05  WS-DE-MINUSCULAS            PIC X(26)
004440                       VALUE "abcdefghijklmnopqrstuvwxyz".
004450     05  WS-PARA-MAIUSCULAS          PIC X(26)
004460                       VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004470     05  FILLER                      PIC X(01).
004480
004490 PROCEDURE DIVISION.
004500*****************************************************************
004510*    OBSERVACOES GERAIS DE IMPLEMENTACAO (RCS, VRS 1.9):
004520*    - TODAS AS PESQUISAS EM TABELA USAM SEARCH (SEQUENCIAL), NAO
004530*      SEARCH ALL, PORQUE NENHUMA TABELA E CARREGADA EM ORDEM DE
004540*      CHAVE - OS CADASTROS-MESTRE VEM NA ORDEM EM QUE A SECRETARIA
004550*      DIGITOU, NAO EM ORDEM DE MATRICULA/CODIGO. UM SORT NA CARGA
004560*      RESOLVERIA, MAS NAO FOI PEDIDO E O VOLUME ATUAL (CENTENAS DE
004570*      DISCIPLINAS/OFERTAS, ATE 500 ALUNOS) NAO JUSTIFICA O CUSTO
004580*    - OS STATUS DE WRITE NAS SAIDAS (RESFILE, E DEPOIS OFFFILE/
004590*      STUFILE EM 3000-REGRAVA-MESTRES) NAO SAO TESTADOS - SE O
004600*      DISCO ENCHER NO MEIO DO LOTE O PROGRAMA TERMINA COM ERRO DE
004610*      EXECUCAO EM VEZ DE UMA MENSAGEM CONTROLADA. NUNCA ACONTECEU
004620*      EM PRODUCAO ATE HOJE
004630*    - AS TABELAS EM MEMORIA (WS-TAB-CURSOS, WS-TAB-OFERTAS,
004640*      WS-TAB-ALUNOS) FICAM INTEIRAS EM WORKING-STORAGE PELA VIDA
004650*      TODA DO PROGRAMA - NAO HA REGIAO DE OVERLAY NEM TABELA
004660*      DINAMICA (OCCURS DEPENDING ON) PORQUE O COMPILADOR DESTE
004670*      SETOR NA EPOCA DA IMPLANTACAO ORIGINAL NAO OFERECIA GANHO
004680*      DE MEMORIA QUE JUSTIFICASSE A COMPLICACAO
004690*    - O PROGRAMA NAO GRAVA LOG DE AUDITORIA SEPARADO - O PROPRIO
004700*      RESFILE, COM UMA LINHA POR TRANSACAO MAIS O TRAILER DE
004710*      TOTAIS, SERVE DE COMPROVANTE DO PROCESSAMENTO DO LOTE PARA
004720*      A SECRETARIA ACADEMICA CONFERIR NO DIA SEGUINTE
004730*    - NENHUMA REGRA DESTE PROGRAMA CONSULTA O CALENDARIO
004740*      ACADEMICO (DATA-LIMITE DE MATRICULA, PERIODO DE AJUSTE) -
004750*      A JANELA DE QUANDO O LOTE PODE RODAR E CONTROLADA FORA DO
004760*      COBOL, PELA PROGRAMACAO DO JOB NO SISTEMA OPERACIONAL
004770*****************************************************************
004780*    PARAGRAFO PRINCIPAL - COMANDA AS SETE FASES DO PROCESSAMENTO
004790*    EM LOTE: ABERTURA DOS ARQUIVOS, CARGA DOS QUATRO CADASTROS EM
004800*    MEMORIA (DISCIPLINAS, OFERTAS, ALUNOS, GRADE CURRICULAR),
004810*    PROCESSAMENTO DAS REQUISICOES DE MATRICULA/TRANCAMENTO, A
004820*    REGRAVACAO DOS MESTRES ATUALIZADOS E O ENCERRAMENTO GERAL
004830*****************************************************************
004840*****************************************************************
004850*    PARAGRAFO MESTRE DO PROGRAMA - CHAMA, NESTA ORDEM FIXA, A
004860*    ABERTURA DOS ARQUIVOS, AS CINCO CARGAS EM MEMORIA (DISCIPLINAS,
004870*    OFERTAS, ALUNOS, GRADE CURRICULAR), O PROCESSAMENTO DO LOTE DE
004880*    MATRICULA/TRANCAMENTO, A REGRAVACAO DOS CADASTROS-MESTRE
004890*    ALTERADOS EM MEMORIA E O FECHAMENTO DE TODOS OS ARQUIVOS. NENHUM
004900*    OUTRO PARAGRAFO DESTE PROGRAMA E CHAMADO FORA DESTA SEQUENCIA
004910*****************************************************************
004920 0000-INICIO.
004930*    PASSO 1 - ABRE TODOS OS ARQUIVOS DE ENTRADA E O DE RESULTADOS
004940     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-EXIT.
004950*    PASSOS 2 A 5 - CARREGAM OS QUATRO CADASTROS-MESTRE EM TABELAS
004960*    NA MEMORIA (WORKING-STORAGE). DEPOIS DAQUI O PROGRAMA NAO LE
004970*    MAIS OS ARQUIVOS-MESTRE, SO AS TABELAS
004980     PERFORM 1100-CARREGA-CURSOS THRU 1100-EXIT.
004990     PERFORM 1200-CARREGA-OFERTAS THRU 1200-EXIT.
005000     PERFORM 1300-CARREGA-ALUNOS THRU 1300-EXIT.
005010     PERFORM 1400-CARREGA-CURRICULO THRU 1400-EXIT.
005020*    PASSO 6 - PROCESSA CADA TRANSACAO DO LOTE DE REQFILE, GRAVANDO
005030*    O RESULTADO DE CADA UMA EM RESFILE E ALTERANDO AS TABELAS EM
005040*    MEMORIA CONFORME A REGRA DE MATRICULA OU DE TRANCAMENTO
005050     PERFORM 2000-PROCESSA-MATRICULAS THRU 2000-EXIT.
005060*    PASSO 7 - REGRAVA POR CIMA OS CADASTROS-MESTRE DE OFERTAS E DE
005070*    ALUNOS COM O CONTEUDO FINAL DAS TABELAS EM MEMORIA
005080     PERFORM 3000-REGRAVA-MESTRES THRU 3000-EXIT.
005090*    PASSO 8 - FECHA TODOS OS ARQUIVOS E ENCERRA O LOTE
005100     PERFORM 8000-ENCERRAR-ARQUIVOS THRU 8000-EXIT.
005110     STOP RUN.
005120
005130*****************************************************************
005140*    ABERTURA DOS ARQUIVOS DE ENTRADA E DO ARQUIVO DE RESULTADOS.
005150*    QUALQUER STATUS DIFERENTE DE "00" ENCERRA O PROGRAMA NA HORA -
005160*    NAO FAZ SENTIDO RODAR O LOTE COM UM CADASTRO-MESTRE FALTANDO
005170*****************************************************************
005180 1000-ABRIR-ARQUIVOS.
005190*    COURSES  = CATALOGO DE DISCIPLINAS (CRSFILE)
005200*    OFFERNGS = OFERTAS DO SEMESTRE (OFFFILE)
005210*    STUDENTS = CADASTRO DE ALUNOS (STUFILE)
005220*    CURRICLM = GRADE CURRICULAR, REGISTRO UNICO (CURFILE)
005230*    REQUESTS = LOTE DE MATRICULA/TRANCAMENTO A PROCESSAR (REQFILE)
005240*    RESULTS  = SAIDA COM O RESULTADO DE CADA TRANSACAO (RESFILE)
005250     OPEN INPUT CRSFILE.
005260     IF WS-CRS-STATUS NOT = "00"
005270         DISPLAY "REGPROC - ERRO ABERTURA COURSES - STATUS " WS-CRS-STATUS
005280         STOP RUN.
005290     OPEN INPUT OFFFILE.
005300     IF WS-OFF-STATUS NOT = "00"
005310         DISPLAY "REGPROC - ERRO ABERTURA OFFERNGS - STATUS " WS-OFF-STATUS
005320         STOP RUN.
005330     OPEN INPUT STUFILE.
005340     IF WS-STU-STATUS NOT = "00"
005350         DISPLAY "REGPROC - ERRO ABERTURA STUDENTS - STATUS " WS-STU-STATUS
005360         STOP RUN.
005370     OPEN INPUT CURFILE.
005380     IF WS-CUR-STATUS NOT = "00"
005390         DISPLAY "REGPROC - ERRO ABERTURA CURRICLM - STATUS " WS-CUR-STATUS
005400         STOP RUN.
005410     OPEN INPUT REQFILE.
005420     IF WS-REQ-STATUS NOT = "00"
005430         DISPLAY "REGPROC - ERRO ABERTURA REQUESTS - STATUS " WS-REQ-STATUS
005440         STOP RUN.
005450     OPEN OUTPUT RESFILE.
005460     IF WS-RES-STATUS NOT = "00"
005470         DISPLAY "REGPROC - ERRO ABERTURA RESULTS - STATUS " WS-RES-STATUS
005480         STOP RUN.
005490 1000-EXIT.
005500     EXIT.
005510
005520*****************************************************************
005530*    CARGA DO CATALOGO DE DISCIPLINAS EM MEMORIA. O LACO SEGUE O
005540*    PADRAO USADO EM TODAS AS CARGAS DESTE PROGRAMA: LE O PRIMEIRO
005550*    REGISTRO ANTES DO LACO, E O PROPRIO PARAGRAFO DE GRAVACAO NA
005560*    TABELA (1120) FAZ A PROXIMA LEITURA NO SEU RODAPE "-PROXIMO"
005570*****************************************************************
005580 1100-CARREGA-CURSOS.
005590     MOVE ZERO TO WS-CRS-COUNT.
005600     PERFORM 1110-LER-CURSO THRU 1110-EXIT.
005610     PERFORM 1120-GRAVA-CURSO-TABELA THRU 1120-EXIT
005620         UNTIL EOF-CRS.
005630 1100-EXIT.
005640     EXIT.
005650
005660*****************************************************************
005670*    LEITURA DE UM REGISTRO DE CRSFILE (DISCIPLINA). PARAGRAFO
005680*    CHAMADO DUAS VEZES: UMA ANTES DO LACO EM 1100-CARREGA-CURSOS
005690*    (LEITURA DE ABERTURA) E OUTRA NO RODAPE DE 1120 (AVANCO)
005700*****************************************************************
005710 1110-LER-CURSO.
005720     READ CRSFILE
005730         AT END MOVE "Y" TO WS-EOF-CRS
005740     END-READ.
005750 1110-EXIT.
005760     EXIT.
005770
005780*****************************************************************
005790*    VALIDA E ARMAZENA NA TABELA EM MEMORIA O REGISTRO DE DISCIPLINA
005800*    LIDO POR 1110-LER-CURSO. E REJEITADO (E APENAS AVISADO NO
005810*    CONSOLE, NAO INTERROMPE O LOTE) QUALQUER REGISTRO SEM TITULO,
005820*    SEM CARGA HORARIA OU SEM CODIGO (CHAMADO 5820 - ANTES SO O
005830*    TITULO/CREDITOS EM BRANCO CAIAM NESTA VALIDACAO)
005840*****************************************************************
005850 1120-GRAVA-CURSO-TABELA.
005860     IF CRS-TITLE = SPACES OR CRS-CREDITS = ZERO
005870        OR CRS-CODE = SPACES
005880         DISPLAY "REGPROC - DISCIPLINA REJEITADA NA CARGA: " CRS-CODE
005890         GO TO 1120-PROXIMO.
005900*    CHAMADO 6041 - PADRONIZA O CODIGO E OS PRE-REQUISITOS EM
005910*    MAIUSCULO ANTES DE GRAVAR NA TABELA EM MEMORIA
005920     INSPECT CRS-CODE CONVERTING WS-DE-MINUSCULAS
005930         TO WS-PARA-MAIUSCULAS.
005940     INSPECT CRS-PREREQ-TABLE CONVERTING WS-DE-MINUSCULAS
005950         TO WS-PARA-MAIUSCULAS.
005960     ADD 1 TO WS-CRS-COUNT.
005970     SET WS-CRS-IDX TO WS-CRS-COUNT.
005980     MOVE CRS-RECORD TO WS-CRS-ENTRY (WS-CRS-IDX).
005990*    RODAPE-PADRAO: AVANCA PARA O PROXIMO REGISTRO DE CRSFILE
006000 1120-PROXIMO.
006010     PERFORM 1110-LER-CURSO THRU 1110-EXIT.
006020 1120-EXIT.
006030     EXIT.
006040
006050*****************************************************************
006060*    CARGA DAS OFERTAS DO SEMESTRE EM MEMORIA (MESMO PADRAO DE LACO
006070*    DA CARGA DE DISCIPLINAS)
006080*****************************************************************
006090 1200-CARREGA-OFERTAS.
006100     MOVE ZERO TO WS-OFF-COUNT.
006110     PERFORM 1210-LER-OFERTA THRU 1210-EXIT.
006120     PERFORM 1220-GRAVA-OFERTA-TABELA THRU 1220-EXIT
006130         UNTIL EOF-OFF.
006140 1200-EXIT.
006150     EXIT.
006160
006170*****************************************************************
006180*    LEITURA DE UM REGISTRO DE OFFFILE (OFERTA). MESMA LOGICA DE
006190*    DUAS CHAMADAS DE 1110-LER-CURSO: LEITURA DE ABERTURA ANTES DO
006200*    LACO E LEITURA DE AVANCO NO RODAPE DE 1220
006210*****************************************************************
006220 1210-LER-OFERTA.
006230     READ OFFFILE
006240         AT END MOVE "Y" TO WS-EOF-OFF
006250     END-READ.
006260 1210-EXIT.
006270     EXIT.
006280
006290*****************************************************************
006300*    VALIDA OS HORARIOS DA OFERTA E ARMAZENA NA TABELA EM MEMORIA.
006310*    UMA OFERTA SO ENTRA NO CATALOGO SE TODOS OS SEUS SLOTS DE
006320*    HORARIO FOREM CONSISTENTES (VER 1230); SE A OFERTA NAO TROUXE
006330*    O SINALIZADOR DE ABERTURA PREENCHIDO, ELE E ASSUMIDO ABERTO
006340*****************************************************************
006350 1220-GRAVA-OFERTA-TABELA.
006360*    CHAMADO 6041 - PADRONIZA CODIGO DA DISCIPLINA E CHAVE DA
006370*    OFERTA EM MAIUSCULO ANTES DE VALIDAR/GRAVAR
006380     INSPECT OFF-CRS-CODE CONVERTING WS-DE-MINUSCULAS
006390         TO WS-PARA-MAIUSCULAS.
006400     INSPECT OFF-KEY CONVERTING WS-DE-MINUSCULAS
006410         TO WS-PARA-MAIUSCULAS.
006420     MOVE "Y" TO WS-SLOTS-VALIDOS.
006430     IF OFF-SLOT-COUNT NOT = ZERO
006440         SET WS-SUB-1 TO 1
006450         PERFORM 1230-VALIDA-UM-SLOT THRU 1230-EXIT
006460             VARYING WS-SUB-1 FROM 1 BY 1
006470             UNTIL WS-SUB-1 > OFF-SLOT-COUNT.
006480     IF WS-SLOTS-VALIDOS = "N"
006490         DISPLAY "REGPROC - OFERTA REJEITADA NA CARGA (HORARIO): " OFF-KEY
006500         GO TO 1220-PROXIMO.
006510     ADD 1 TO WS-OFF-COUNT.
006520     SET WS-OFF-IDX TO WS-OFF-COUNT.
006530     MOVE OFF-RECORD TO WS-OFF-ENTRY (WS-OFF-IDX).
006540*    OFERTA SEM SINALIZADOR DE ABERTURA GRAVADO ENTRA ABERTA POR
006550*    DEFAULT - O ARQUIVO-MESTRE ANTIGO NAO TRAZIA ESTE CAMPO
006560     IF WS-OFF-OPEN-FLAG (WS-OFF-IDX) = SPACE
006570         MOVE "Y" TO WS-OFF-OPEN-FLAG (WS-OFF-IDX).
006580*    RODAPE-PADRAO: AVANCA PARA O PROXIMO REGISTRO DE OFFFILE
006590 1220-PROXIMO.
006600     PERFORM 1210-LER-OFERTA THRU 1210-EXIT.
006610 1220-EXIT.
006620     EXIT.
006630
006640*****************************************************************
006650*    VALIDA UM UNICO SLOT DE HORARIO DA OFERTA CORRENTE (SUBSCRITO
006660*    WS-SUB-1). OS HORARIOS SAO GUARDADOS EM MINUTOS DESDE 00:00
006670*    (0 A 1439); UM SLOT E INVALIDO SE O INICIO OU O FIM ESTOURAREM
006680*    A VIRADA DO DIA OU SE O INICIO NAO FOR ANTERIOR AO FIM
006690*****************************************************************
006700 1230-VALIDA-UM-SLOT.
006710     IF OFF-SLOT-START (WS-SUB-1) >= 1440
006720        OR OFF-SLOT-END (WS-SUB-1) >= 1440
006730        OR OFF-SLOT-START (WS-SUB-1) >= OFF-SLOT-END (WS-SUB-1)
006740         MOVE "N" TO WS-SLOTS-VALIDOS.
006750 1230-EXIT.
006760     EXIT.
006770
006780*****************************************************************
006790*    CARGA DO CADASTRO-MESTRE DE ALUNOS EM MEMORIA (MESMO PADRAO
006800*    DE LACO DAS DEMAIS CARGAS)
006810*****************************************************************
006820 1300-CARREGA-ALUNOS.
006830     MOVE ZERO TO WS-STU-COUNT.
006840     PERFORM 1310-LER-ALUNO THRU 1310-EXIT.
006850     PERFORM 1320-GRAVA-ALUNO-TABELA THRU 1320-EXIT
006860         UNTIL EOF-STU.
006870 1300-EXIT.
006880     EXIT.
006890
006900*****************************************************************
006910*    LEITURA DE UM REGISTRO DE STUFILE (ALUNO). MESMA LOGICA DE
006920*    DUAS CHAMADAS DAS DEMAIS LEITURAS DE CARGA: ABERTURA ANTES DO
006930*    LACO E AVANCO NO RODAPE DE 1320
006940*****************************************************************
006950 1310-LER-ALUNO.
006960     READ STUFILE
006970         AT END MOVE "Y" TO WS-EOF-STU
006980     END-READ.
006990 1310-EXIT.
007000     EXIT.
007010
007020*****************************************************************
007030*    VALIDA E ARMAZENA NA TABELA EM MEMORIA O REGISTRO DE ALUNO.
007040*    E REJEITADO O ALUNO SEM MATRICULA, SEM NOME OU SEM LIMITE DE
007050*    CREDITOS POR SEMESTRE - OS TRES CAMPOS SAO OBRIGATORIOS NO
007060*    CADASTRO-MESTRE
007070*****************************************************************
007080 1320-GRAVA-ALUNO-TABELA.
007090     IF STU-ID = SPACES OR STU-NAME = SPACES OR STU-MAX-CREDITS = ZERO
007100         DISPLAY "REGPROC - ALUNO REJEITADO NA CARGA: " STU-ID
007110         GO TO 1320-PROXIMO.
007120*    CHAMADO 6041 - PADRONIZA MATRICULA, HISTORICO E CHAVES DE
007130*    MATRICULA ATIVA EM MAIUSCULO ANTES DE GRAVAR
007140     INSPECT STU-ID CONVERTING WS-DE-MINUSCULAS
007150         TO WS-PARA-MAIUSCULAS.
007160     INSPECT STU-COMPLETED-TABLE CONVERTING WS-DE-MINUSCULAS
007170         TO WS-PARA-MAIUSCULAS.
007180     INSPECT STU-REG-TABLE CONVERTING WS-DE-MINUSCULAS
007190         TO WS-PARA-MAIUSCULAS.
007200     ADD 1 TO WS-STU-COUNT.
007210     SET WS-STU-IDX TO WS-STU-COUNT.
007220     MOVE STU-RECORD TO WS-STU-ENTRY (WS-STU-IDX).
007230*    RODAPE-PADRAO: AVANCA PARA O PROXIMO REGISTRO DE STUFILE
007240 1320-PROXIMO.
007250     PERFORM 1310-LER-ALUNO THRU 1310-EXIT.
007260 1320-EXIT.
007270     EXIT.
007280
007290*****************************************************************
007300*    CARGA DO REGISTRO UNICO DE GRADE CURRICULAR (CURFILE TEM
007310*    APENAS UM REGISTRO NO SISTEMA - AS DISCIPLINAS OBRIGATORIAS E
007320*    AS ELETIVAS POR TRILHA FICAM TODAS NELE, NAO HA LACO DE LEITURA
007330*    AQUI COMO NAS DEMAIS CARGAS)
007340*****************************************************************
007350 1400-CARREGA-CURRICULO.
007360     READ CURFILE
007370         AT END DISPLAY "REGPROC - ARQUIVO DE CURRICULO VAZIO"
007380     END-READ.
007390     IF CUR-TOTAL-CREDITS = ZERO
007400         DISPLAY "REGPROC - ATENCAO: CUR-TOTAL-CREDITS ZERADO".
007410*    CHAMADO 6041 - PADRONIZA CODIGOS DE OBRIGATORIAS E ELETIVAS
007420*    EM MAIUSCULO
007430     INSPECT CUR-REQUIRED-TABLE CONVERTING WS-DE-MINUSCULAS
007440         TO WS-PARA-MAIUSCULAS.
007450     INSPECT CUR-ELECTIVE-TABLE CONVERTING WS-DE-MINUSCULAS
007460         TO WS-PARA-MAIUSCULAS.
007470 1400-EXIT.
007480     EXIT.
007490
007500*****************************************************************
007510*    PROCESSAMENTO DO LOTE DE SOLICITACOES DE MATRICULA/
007520*    TRANCAMENTO, EM ORDEM DE CHEGADA. A ORDEM DO ARQUIVO DE
007530*    ENTRADA E A ORDEM DE PROCESSAMENTO - NAO HA SORT NESTE
007540*    PROGRAMA PORQUE A SECRETARIA ACADEMICA QUER O RESULTADO NA
007550*    MESMA SEQUENCIA EM QUE AS SOLICITACOES CHEGARAM
007560*****************************************************************
007570 2000-PROCESSA-MATRICULAS.
007580     PERFORM 2010-LER-REQUISICAO THRU 2010-EXIT.
007590     PERFORM 2100-TRATA-REQUISICAO THRU 2100-EXIT
007600         UNTIL EOF-REQ.
007610*    LINHA DE TOTAIS DO LOTE (CHAMADO 5820, A PEDIDO DA SECRETARIA)
007620     MOVE SPACES TO RES-TRAILER.
007630     MOVE "*** TOTAIS DO LOTE " TO RES-TRL-LABEL.
007640     MOVE WS-REQ-LIDOS TO RES-TRL-READ.
007650     MOVE WS-REQ-ACEITOS TO RES-TRL-ACCEPTED.
007660     MOVE WS-REQ-REJEITADOS TO RES-TRL-REJECTED.
007670     WRITE RES-TRAILER.
007680 2000-EXIT.
007690     EXIT.
007700
007710*****************************************************************
007720*    LEITURA DE UMA TRANSACAO DE REQFILE (MATRICULA OU
007730*    TRANCAMENTO). CHAMADO ANTES DO LACO DE 2000-PROCESSA-MATRICULAS
007740*    E NO RODAPE DE 2100 PARA AVANCAR PARA A PROXIMA TRANSACAO
007750*    (CHAMADO 6043 - VER OBSERVACAO EM 2100)
007760*****************************************************************
007770 2010-LER-REQUISICAO.
007780     READ REQFILE
007790         AT END MOVE "Y" TO WS-EOF-REQ
007800     END-READ.
007810 2010-EXIT.
007820     EXIT.
007830
007840*****************************************************************
007850*    TRATA UMA UNICA TRANSACAO DO LOTE: LOCALIZA O ALUNO E A OFERTA
007860*    NAS TABELAS EM MEMORIA, DESVIA PARA A CADEIA DE REGRAS DE
007870*    MATRICULA (SE REQ-ACTION = "R") OU PARA A REGRA DE TRANCAMENTO
007880*    (SE REQ-ACTION = "W"), E GRAVA O RESULTADO EM RESFILE
007890*****************************************************************
007900 2100-TRATA-REQUISICAO.
007910*    CHAMADO 6041 - PADRONIZA MATRICULA E CHAVE DE OFERTA DA
007920*    REQUISICAO EM MAIUSCULO ANTES DE PROCURAR NO CADASTRO
007930     INSPECT REQ-STU-ID CONVERTING WS-DE-MINUSCULAS
007940         TO WS-PARA-MAIUSCULAS.
007950     INSPECT REQ-OFF-KEY CONVERTING WS-DE-MINUSCULAS
007960         TO WS-PARA-MAIUSCULAS.
007970     ADD 1 TO WS-REQ-LIDOS.
007980     MOVE REQ-STU-ID  TO RES-STU-ID.
007990     MOVE REQ-OFF-KEY TO RES-OFF-KEY.
008000     MOVE REQ-ACTION  TO RES-ACTION.
008010     MOVE "N" TO WS-ACHOU-ALUNO.
008020     MOVE "N" TO WS-ACHOU-OFERTA.
008030     MOVE "N" TO WS-RES-OK.
008040     MOVE SPACES TO WS-RES-MSG.
008050
008060*    A MATRICULA E A OFERTA PRECISAM EXISTIR NO CADASTRO-MESTRE
008070*    ANTES DE QUALQUER OUTRA VALIDACAO - SEM ISSO NAO HA COMO
008080*    APLICAR AS REGRAS SEGUINTES
008090     PERFORM 2150-LOCALIZA-ALUNO THRU 2150-EXIT.
008100     IF NOT ACHOU-ALUNO
008110         MOVE "Student not found." TO WS-RES-MSG
008120         GO TO 2190-GRAVA-RESULTADO.
008130
008140     PERFORM 2160-LOCALIZA-OFERTA THRU 2160-EXIT.
008150     IF NOT ACHOU-OFERTA
008160         MOVE "Course offering not found." TO WS-RES-MSG
008170         GO TO 2190-GRAVA-RESULTADO.
008180
008190*    "R" = MATRICULA NOVA, PASSA PELA CADEIA DE NOVE REGRAS;
008200*    QUALQUER OUTRO VALOR DE REQ-ACTION (NA PRATICA, SO "W") E
008210*    TRATADO COMO TRANCAMENTO
008220     IF REQ-IS-REGISTER
008230         PERFORM 2200-REGRA-MATRICULA THRU 2200-EXIT
008240         GO TO 2190-GRAVA-RESULTADO.
008250
008260     PERFORM 2400-REGRA-TRANCAMENTO THRU 2400-EXIT.
008270
008280*    GRAVA O REGISTRO DE RESULTADO DESTA TRANSACAO E ATUALIZA OS
008290*    CONTADORES DE ACEITAS/REJEITADAS DO TRAILER FINAL
008300 2190-GRAVA-RESULTADO.
008310     MOVE WS-RES-OK  TO RES-SUCCESS-FLAG.
008320     MOVE WS-RES-MSG TO RES-MESSAGE.
008330     WRITE RES-RECORD.
008340     IF RES-TRANS-OK
008350         ADD 1 TO WS-REQ-ACEITOS
008360     ELSE
008370         ADD 1 TO WS-REQ-REJEITADOS.
008380*    CHAMADO 6043 - RODAPE-PADRAO QUE FALTAVA: AVANCA PARA A
008390*    PROXIMA TRANSACAO DE REQFILE (SEM ISTO O LOTE TRAVAVA NA
008400*    PRIMEIRA TRANSACAO QUANDO HAVIA MAIS DE UMA NO ARQUIVO)
008410     PERFORM 2010-LER-REQUISICAO THRU 2010-EXIT.
008420 2100-EXIT.
008430     EXIT.
008440
008450*    PROCURA REQ-STU-ID NA TABELA DE ALUNOS. SE ACHAR, WS-STU-IDX
008460*    FICA POSICIONADO NO ALUNO ENCONTRADO PARA OS PARAGRAFOS
008470*    SEGUINTES DA CADEIA DE REGRAS. PESQUISA SEQUENCIAL (OS ALUNOS
008480*    NAO ESTAO EM ORDEM DE MATRICULA NA TABELA EM MEMORIA)
008490 2150-LOCALIZA-ALUNO.
008500     MOVE "N" TO WS-ACHOU-ALUNO.
008510     IF WS-STU-COUNT = ZERO
008520         GO TO 2150-EXIT.
008530     SET WS-STU-IDX TO 1.
008540     SEARCH WS-STU-ENTRY
008550         WHEN WS-STU-ID (WS-STU-IDX) = REQ-STU-ID
008560             MOVE "Y" TO WS-ACHOU-ALUNO
008570     END-SEARCH.
008580 2150-EXIT.
008590     EXIT.
008600
008610*    PROCURA REQ-OFF-KEY NA TABELA DE OFERTAS. SE ACHAR, WS-OFF-IDX
008620*    FICA POSICIONADO NA OFERTA ENCONTRADA. IDEM 2150, PESQUISA
008630*    SEQUENCIAL PELA MESMA RAZAO
008640 2160-LOCALIZA-OFERTA.
008650     MOVE "N" TO WS-ACHOU-OFERTA.
008660     IF WS-OFF-COUNT = ZERO
008670         GO TO 2160-EXIT.
008680     SET WS-OFF-IDX TO 1.
008690     SEARCH WS-OFF-ENTRY
008700         WHEN WS-OFF-KEY (WS-OFF-IDX) = REQ-OFF-KEY
008710             MOVE "Y" TO WS-ACHOU-OFERTA
008720     END-SEARCH.
008730 2160-EXIT.
008740     EXIT.
008750
008760*    PROCURA NA TABELA DE DISCIPLINAS O CODIGO DA OFERTA JA
008770*    LOCALIZADA EM WS-OFF-IDX. USADO PELA REGRA DE PRE-REQUISITOS
008780*    (2240) PARA ACHAR A LISTA DE PRE-REQUISITOS DA DISCIPLINA
008790 2170-LOCALIZA-CURSO.
008800     MOVE "N" TO WS-ACHOU-CURSO.
008810     IF WS-CRS-COUNT = ZERO
008820         GO TO 2170-EXIT.
008830     SET WS-CRS-IDX TO 1.
008840     SEARCH WS-CRS-ENTRY
008850         WHEN WS-CRS-CODE (WS-CRS-IDX) = WS-OFF-CRS-CODE (WS-OFF-IDX)
008860             MOVE "Y" TO WS-ACHOU-CURSO
008870     END-SEARCH.
008880 2170-EXIT.
008890     EXIT.
008900
008910*****************************************************************
008920*    CADEIA DE REGRAS DE ELEGIBILIDADE PARA MATRICULA (REGRAS 1 A 9,
008930*    NA ORDEM EXATA - A PRIMEIRA QUE FALHAR ENCERRA A AVALIACAO E
008940*    DEIXA A MENSAGEM CORRESPONDENTE EM WS-RES-MSG). O ALUNO E A
008950*    OFERTA JA FORAM LOCALIZADOS PELO PARAGRAFO CHAMADOR
008960*    (2100-TRATA-REQUISICAO) ANTES DE ENTRAR AQUI
008970*****************************************************************
008980 2200-REGRA-MATRICULA.
008990*    REGRA 1 - A OFERTA PRECISA ESTAR ABERTA PARA MATRICULA
009000     IF NOT WS-OFF-IS-OPEN (WS-OFF-IDX)
009010         MOVE "Course is closed for registration." TO WS-RES-MSG
009020         GO TO 2200-EXIT.
009030
009040*    REGRA 2 - A DISCIPLINA NAO PODE JA TER SIDO CURSADA PELO
009050*    ALUNO (PESQUISA NO HISTORICO, WS-STU-COMP-TAB)
009060     PERFORM 2210-VERIFICA-CURSADA THRU 2210-EXIT.
009070     IF WS-JA-CURSADA = "Y"
009080         MOVE "Course already completed." TO WS-RES-MSG
009090         GO TO 2200-EXIT.
009100
009110*    REGRA 3 - O ALUNO NAO PODE JA ESTAR MATRICULADO NESTA MESMA
009120*    OFERTA (PESQUISA NAS MATRICULAS ATIVAS, WS-STU-REG-TAB)
009130     PERFORM 2220-VERIFICA-MATRICULADO THRU 2220-EXIT.
009140     IF WS-JA-MATRICULADO = "Y"
009150         MOVE "Already registered for this course." TO WS-RES-MSG
009160         GO TO 2200-EXIT.
009170
009180*    REGRA 4 - A DISCIPLINA PRECISA ESTAR NA GRADE OBRIGATORIA OU,
009190*    PARA QUEM TEM TRILHA, NA LISTA DE ELETIVAS DA TRILHA DO ALUNO
009200     PERFORM 2230-VERIFICA-CURRICULO THRU 2230-EXIT.
009210     IF WS-NA-GRADE = "N"
009220         MOVE "Course is not in the student's curriculum/track."
009230                     TO WS-RES-MSG
009240         GO TO 2200-EXIT.
009250
009260*    REGRA 5 - PRE-REQUISITOS, VERIFICADOS NA ORDEM EM QUE ESTAO
009270*    CADASTRADOS NA DISCIPLINA (WS-CRS-PREREQ-TAB) - O PRIMEIRO
009280*    PRE-REQUISITO NAO CUMPRIDO INTERROMPE A PESQUISA E VAI PARA A
009290*    MENSAGEM
009300     PERFORM 2240-VERIFICA-PREREQS THRU 2240-EXIT.
009310     IF WS-PREREQ-FALTA NOT = SPACES
009320         STRING "Missing prerequisite: " DELIMITED BY SIZE
009330                WS-PREREQ-FALTA        DELIMITED BY SPACE
009340                INTO WS-RES-MSG
009350         GO TO 2200-EXIT.
009360
009370*    REGRA 6 - LIMITE DE CREDITOS DO SEMESTRE (SOMA AS MATRICULAS
009380*    ATIVAS DO MESMO SEMESTRE DA OFERTA MAIS A DISCIPLINA NOVA)
009390     PERFORM 2250-VERIFICA-CREDITOS THRU 2250-EXIT.
009400     IF WS-CREDITO-ESTOURA = "Y"
009410         PERFORM 2255-MONTA-MSG-CREDITO THRU 2255-EXIT
009420         GO TO 2200-EXIT.
009430
009440*    REGRA 7 - CONFLITO DE HORARIO COM MATRICULAS DO MESMO SEMESTRE
009450*    (COMPARA OS SLOTS DE HORARIO DA OFERTA NOVA CONTRA OS SLOTS DE
009460*    CADA OFERTA JA MATRICULADA NO MESMO SEMESTRE)
009470     PERFORM 2260-VERIFICA-HORARIO THRU 2260-EXIT.
009480     IF WS-CONFLITO-HORARIO = "Y"
009490         PERFORM 2265-MONTA-MSG-HORARIO THRU 2265-EXIT
009500         GO TO 2200-EXIT.
009510
009520*    REGRA 8 - DISPONIBILIDADE DE VAGAS (LIMITE ZERO SIGNIFICA
009530*    OFERTA SEM LIMITE DE VAGAS, NAO SE APLICA ESTA REGRA)
009540     IF WS-OFF-SEAT-LIMIT (WS-OFF-IDX) NOT = ZERO
009550         IF WS-OFF-ENROLLED-CT (WS-OFF-IDX) NOT LESS
009560                              WS-OFF-SEAT-LIMIT (WS-OFF-IDX)
009570             MOVE "No seats available." TO WS-RES-MSG
009580             GO TO 2200-EXIT.
009590
009600*    REGRA 9 - TODAS AS REGRAS ANTERIORES PASSARAM: EFETIVA A
009610*    MATRICULA (ATUALIZA VAGAS OCUPADAS E O VETOR DE MATRICULAS
009620*    ATIVAS DO ALUNO) E MONTA A MENSAGEM DE SUCESSO
009630     PERFORM 2280-EFETIVA-MATRICULA THRU 2280-EXIT.
009640     MOVE "Y" TO WS-RES-OK.
009650     STRING "Registered for " DELIMITED BY SIZE
009660            REQ-OFF-KEY       DELIMITED BY SIZE
009670            INTO WS-RES-MSG.
009680*    FIM DA CADEIA - AS NOVE REGRAS FORAM AVALIADAS NESTA ORDEM
009690*    FIXA PORQUE A SECRETARIA ACADEMICA QUER A PRIMEIRA CAUSA DE
009700*    REJEICAO, NAO TODAS AS CAUSAS DE UMA VEZ. TROCAR A ORDEM MUDA
009710*    QUAL MENSAGEM O ALUNO VE PRIMEIRO NUMA MATRICULA MAL-SUCEDIDA
009720 2200-EXIT.
009730     EXIT.
009740
009750*****************************************************************
009760*    REGRA 2 - PROCURA A DISCIPLINA DA OFERTA NO HISTORICO DE
009770*    DISCIPLINAS JA CURSADAS PELO ALUNO (WS-STU-COMP-TAB). SE ACHAR,
009780*    A MATRICULA E REJEITADA NA VOLTA PARA 2200 - O SISTEMA NAO
009790*    PERMITE CURSAR A MESMA DISCIPLINA DUAS VEZES, MESMO QUE O ALUNO
009800*    TENHA SIDO REPROVADO NA PRIMEIRA VEZ (ESTE PROGRAMA NAO GUARDA
009810*    NOTA, SO O FATO DE TER CONCLUIDO)
009820*****************************************************************
009830 2210-VERIFICA-CURSADA.
009840     MOVE "N" TO WS-JA-CURSADA.
009850     IF WS-STU-COMP-CT (WS-STU-IDX) = ZERO
009860         GO TO 2210-EXIT.
009870     SET WS-STU-CMP-IDX TO 1.
009880     SEARCH WS-STU-COMP-TAB
009890         WHEN WS-STU-COMP-CODE (WS-STU-IDX WS-STU-CMP-IDX) =
009900                                WS-OFF-CRS-CODE (WS-OFF-IDX)
009910             MOVE "Y" TO WS-JA-CURSADA
009920     END-SEARCH.
009930 2210-EXIT.
009940     EXIT.
009950
009960*****************************************************************
009970*    REGRA 3 - PROCURA A CHAVE DA OFERTA NO VETOR DE MATRICULAS
009980*    ATIVAS DO ALUNO (WS-STU-REG-TAB). ESTA REGRA IMPEDE MATRICULA
009990*    DUPLICADA NA MESMA OFERTA - SE O ALUNO JA TEM ESTA OFERTA NO
010000*    VETOR, A SOLICITACAO E REJEITADA SEM MEXER EM VAGA NENHUMA
010010*****************************************************************
010020 2220-VERIFICA-MATRICULADO.
010030     MOVE "N" TO WS-JA-MATRICULADO.
010040     IF WS-STU-REG-CT (WS-STU-IDX) = ZERO
010050         GO TO 2220-EXIT.
010060     SET WS-STU-REG-IDX TO 1.
010070     SEARCH WS-STU-REG-TAB
010080         WHEN WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX) = REQ-OFF-KEY
010090             MOVE "Y" TO WS-JA-MATRICULADO
010100     END-SEARCH.
010110 2220-EXIT.
010120     EXIT.
010130
010140*****************************************************************
010150*    REGRA 4 - PRIMEIRO PROCURA A DISCIPLINA NA LISTA DE
010160*    OBRIGATORIAS DA GRADE CURRICULAR (VALE PARA TODO ALUNO). SE
010170*    NAO ACHAR E O ALUNO TIVER TRILHA (WS-STU-TRACK DIFERENTE DE
010180*    "0"), PROCURA NA LISTA DE ELETIVAS DA TRILHA DO ALUNO
010190*****************************************************************
010200 2230-VERIFICA-CURRICULO.
010210     MOVE "N" TO WS-NA-GRADE.
010220     IF CUR-REQUIRED-COUNT = ZERO
010230         GO TO 2230-TESTA-ELETIVA.
010240     SET CUR-REQUIRED-IDX TO 1.
010250     SEARCH CUR-REQUIRED-TABLE
010260         WHEN CUR-REQUIRED (CUR-REQUIRED-IDX) =
010270                            WS-OFF-CRS-CODE (WS-OFF-IDX)
010280             MOVE "Y" TO WS-NA-GRADE
010290     END-SEARCH.
010300     IF WS-NA-GRADE = "Y"
010310         GO TO 2230-EXIT.
010320*    "0" = ALUNO SEM TRILHA DEFINIDA - NAO TEM ELETIVA A CONSULTAR
010330 2230-TESTA-ELETIVA.
010340     IF WS-STU-TRACK (WS-STU-IDX) = "0"
010350         GO TO 2230-EXIT.
010360     IF CUR-ELECTIVE-COUNT = ZERO
010370         GO TO 2230-EXIT.
010380     SET CUR-ELECTIVE-IDX TO 1.
010390     SEARCH CUR-ELECTIVE-TABLE
010400         WHEN CUR-ELEC-TRACK (CUR-ELECTIVE-IDX) = WS-STU-TRACK (WS-STU-IDX)
010410          AND CUR-ELEC-CODE (CUR-ELECTIVE-IDX) =
010420                             WS-OFF-CRS-CODE (WS-OFF-IDX)
010430             MOVE "Y" TO WS-NA-GRADE
010440     END-SEARCH.
010450 2230-EXIT.
010460     EXIT.
010470
010480*****************************************************************
010490*    REGRA 5 - VARRE OS PRE-REQUISITOS DA DISCIPLINA UM A UM, NA
010500*    ORDEM CADASTRADA, ATE ACHAR O PRIMEIRO QUE O ALUNO NAO CURSOU
010510*    (WS-PREREQ-FALTA FICA COM O CODIGO FALTANTE) OU ATE ESGOTAR A
010520*    LISTA (WS-PREREQ-FALTA FICA EM BRANCO, SIGNIFICANDO QUE TODOS
010530*    OS PRE-REQUISITOS FORAM CUMPRIDOS)
010540*****************************************************************
010550 2240-VERIFICA-PREREQS.
010560     MOVE SPACES TO WS-PREREQ-FALTA.
010570     PERFORM 2170-LOCALIZA-CURSO THRU 2170-EXIT.
010580     IF NOT ACHOU-CURSO
010590         GO TO 2240-EXIT.
010600     IF WS-CRS-PREREQ-CT (WS-CRS-IDX) = ZERO
010610         GO TO 2240-EXIT.
010620     SET WS-CRS-PRQ-IDX TO 1.
010630     PERFORM 2241-TESTA-UM-PREREQ THRU 2241-EXIT
010640         UNTIL WS-CRS-PRQ-IDX > WS-CRS-PREREQ-CT (WS-CRS-IDX)
010650            OR WS-PREREQ-FALTA NOT = SPACES.
010660 2240-EXIT.
010670     EXIT.
010680
010690*    TESTA UM UNICO PRE-REQUISITO (SUBSCRITO WS-CRS-PRQ-IDX) CONTRA
010700*    O HISTORICO DO ALUNO. NAO IMPORTA A NOTA COM QUE O ALUNO
010710*    CURSOU O PRE-REQUISITO, SO SE ELE CONSTA NO HISTORICO - ESTE
010720*    PROGRAMA NAO VERIFICA NOTA MINIMA DE APROVACAO EM PRE-REQUISITO
010730 2241-TESTA-UM-PREREQ.
010740     MOVE "N" TO WS-TEM-PREREQ.
010750     IF WS-STU-COMP-CT (WS-STU-IDX) NOT = ZERO
010760         SET WS-STU-CMP-IDX TO 1
010770         SEARCH WS-STU-COMP-TAB
010780             WHEN WS-STU-COMP-CODE (WS-STU-IDX WS-STU-CMP-IDX) =
010790                  WS-CRS-PREREQ (WS-CRS-IDX WS-CRS-PRQ-IDX)
010800                 MOVE "Y" TO WS-TEM-PREREQ
010810         END-SEARCH.
010820*    SO GRAVA O PRIMEIRO PRE-REQUISITO FALTANTE - SE HOUVER MAIS DE
010830*    UM, OS DEMAIS NAO SAO INFORMADOS NESTA PASSADA (O ALUNO PRECISA
010840*    RESOLVER UM DE CADA VEZ E TENTAR A MATRICULA DE NOVO)
010850     IF WS-TEM-PREREQ = "N"
010860         MOVE WS-CRS-PREREQ (WS-CRS-IDX WS-CRS-PRQ-IDX) TO WS-PREREQ-FALTA.
010870     SET WS-CRS-PRQ-IDX UP BY 1.
010880 2241-EXIT.
010890     EXIT.
010900
010910*****************************************************************
010920*    REGRA 6 - SOMA OS CREDITOS DE TODAS AS MATRICULAS ATIVAS DO
010930*    ALUNO NO MESMO SEMESTRE DA OFERTA NOVA (2251), ACRESCENTA OS
010940*    CREDITOS DA DISCIPLINA NOVA E COMPARA COM O LIMITE CADASTRADO
010950*    DO ALUNO (STU-MAX-CREDITS)
010960*****************************************************************
010970 2250-VERIFICA-CREDITOS.
010980     MOVE ZERO TO WS-CREDITOS-OUTRAS.
010990     MOVE "N" TO WS-CREDITO-ESTOURA.
011000     IF WS-STU-REG-CT (WS-STU-IDX) NOT = ZERO
011010         SET WS-STU-REG-IDX TO 1
011020         PERFORM 2251-SOMA-UM-REGISTRO THRU 2251-EXIT
011030             VARYING WS-STU-REG-IDX FROM 1 BY 1
011040             UNTIL WS-STU-REG-IDX > WS-STU-REG-CT (WS-STU-IDX).
011050     COMPUTE WS-CREDITOS-TOTAL =
011060             WS-CREDITOS-OUTRAS + WS-CRS-CREDITS (WS-CRS-IDX).
011070     IF WS-CREDITOS-TOTAL > WS-STU-MAX-CRED (WS-STU-IDX)
011080         MOVE "Y" TO WS-CREDITO-ESTOURA.
011090 2250-EXIT.
011100     EXIT.
011110
011120*    A CHAVE DE MATRICULA ATIVA (WS-STU-REG-KEY) TRAZ O SEMESTRE
011130*    NAS 12 PRIMEIRAS POSICOES E O CODIGO DA DISCIPLINA NAS 6
011140*    ULTIMAS (POSICOES 14-19, APOS O SEPARADOR NA POSICAO 13) - SO
011150*    ENTRA NA SOMA A MATRICULA DO MESMO SEMESTRE DA OFERTA NOVA.
011160*    MATRICULAS DE SEMESTRES ANTERIORES (JA CONCLUIDOS OU EM
011170*    ANDAMENTO EM OUTRO PERIODO) NAO CONTAM PARA O LIMITE DE
011180*    CREDITOS DO SEMESTRE CORRENTE
011190 2251-SOMA-UM-REGISTRO.
011200     MOVE WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX) (1:12)
011210                              TO WS-SEM-COMPARA.
011220     IF WS-SEM-COMPARA = WS-OFF-SEMESTER (WS-OFF-IDX)
011230         MOVE WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX) (14:6)
011240                              TO WS-CRS-COMPARA
011250         PERFORM 2252-LOCALIZA-CURSO-COMP THRU 2252-EXIT
011260         IF ACHOU-CURSO-COMP
011270             ADD WS-CRS-CREDITS (WS-CRS-COMP-IDX) TO WS-CREDITOS-OUTRAS.
011280 2251-EXIT.
011290     EXIT.
011300
011310*    PROCURA NA TABELA DE DISCIPLINAS O CODIGO EXTRAIDO DE UMA
011320*    MATRICULA ATIVA (WS-CRS-COMPARA), PARA SABER QUANTOS CREDITOS
011330*    ELA VALE. USA WS-CRS-COMP-IDX (INDICE SEPARADO DE WS-CRS-IDX)
011340*    PORQUE ESTE PARAGRAFO E CHAMADO DE DENTRO DA REGRA 6 ENQUANTO
011350*    WS-CRS-IDX AINDA ESTA POSICIONADO NA DISCIPLINA DA OFERTA NOVA
011360 2252-LOCALIZA-CURSO-COMP.
011370     MOVE "N" TO WS-ACHOU-CURSO-COMP.
011380     IF WS-CRS-COUNT = ZERO
011390         GO TO 2252-EXIT.
011400     SET WS-CRS-COMP-IDX TO 1.
011410     SEARCH WS-CRS-ENTRY
011420         WHEN WS-CRS-CODE (WS-CRS-COMP-IDX) = WS-CRS-COMPARA
011430             MOVE "Y" TO WS-ACHOU-CURSO-COMP
011440     END-SEARCH.
011450 2252-EXIT.
011460     EXIT.
011470
011480*    MONTA A MENSAGEM DE ESTOURO DE CREDITOS TRAZENDO OS TRES
011490*    VALORES (CREDITOS JA MATRICULADOS, CREDITOS DA DISCIPLINA NOVA
011500*    E LIMITE DO ALUNO) - CHAMADO 4471, A PEDIDO DA SECRETARIA
011510*    ACADEMICA PARA FACILITAR O ATENDIMENTO AO ALUNO NO BALCAO
011520 2255-MONTA-MSG-CREDITO.
011530     MOVE WS-CREDITOS-OUTRAS TO WS-CREDITO-ATUAL-ED.
011540     MOVE WS-CRS-CREDITS (WS-CRS-IDX) TO WS-CREDITO-CURSO-ED.
011550     MOVE WS-STU-MAX-CRED (WS-STU-IDX) TO WS-CREDITO-MAX-ED.
011560     STRING "Credit limit exceeded (" DELIMITED BY SIZE
011570            WS-CREDITO-ATUAL-ED       DELIMITED BY SIZE
011580            " + "                    DELIMITED BY SIZE
011590            WS-CREDITO-CURSO-ED       DELIMITED BY SIZE
011600            " > "                    DELIMITED BY SIZE
011610            WS-CREDITO-MAX-ED         DELIMITED BY SIZE
011620            ")."                     DELIMITED BY SIZE
011630            INTO WS-RES-MSG.
011640 2255-EXIT.
011650     EXIT.
011660
011670*****************************************************************
011680*    REGRA 7 - SO PRECISA SER TESTADA SE A OFERTA NOVA TIVER SLOTS
011690*    DE HORARIO E O ALUNO JA TIVER MATRICULAS ATIVAS. PARA CADA
011700*    MATRICULA ATIVA DO MESMO SEMESTRE, COMPARA CADA SLOT DA OFERTA
011710*    JA MATRICULADA CONTRA CADA SLOT DA OFERTA NOVA (2264)
011720*****************************************************************
011730 2260-VERIFICA-HORARIO.
011740     MOVE "N" TO WS-CONFLITO-HORARIO.
011750     IF WS-OFF-SLOT-CT (WS-OFF-IDX) = ZERO
011760         GO TO 2260-EXIT.
011770     IF WS-STU-REG-CT (WS-STU-IDX) = ZERO
011780         GO TO 2260-EXIT.
011790     SET WS-STU-REG-IDX TO 1.
011800     PERFORM 2261-TESTA-OFERTA-REGISTRADA THRU 2261-EXIT
011810         VARYING WS-STU-REG-IDX FROM 1 BY 1
011820         UNTIL WS-STU-REG-IDX > WS-STU-REG-CT (WS-STU-IDX)
011830            OR WS-CONFLITO-HORARIO = "Y".
011840 2260-EXIT.
011850     EXIT.
011860
011870*    TESTA UMA UNICA MATRICULA ATIVA DO ALUNO (SUBSCRITO
011880*    WS-STU-REG-IDX): SO INTERESSA SE FOR DO MESMO SEMESTRE DA
011890*    OFERTA NOVA E SE A OFERTA JA MATRICULADA TIVER SLOTS. USA
011900*    WS-OFF-COMP-IDX (INDICE SEPARADO DE WS-OFF-IDX) PORQUE ESTE
011910*    PARAGRAFO PRECISA CONSULTAR A OFERTA JA MATRICULADA SEM PERDER
011920*    A POSICAO DA OFERTA NOVA EM WS-OFF-IDX
011930 2261-TESTA-OFERTA-REGISTRADA.
011940     MOVE WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX) (1:12)
011950                              TO WS-SEM-COMPARA.
011960     IF WS-SEM-COMPARA NOT = WS-OFF-SEMESTER (WS-OFF-IDX)
011970         GO TO 2261-EXIT.
011980     MOVE WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX) TO WS-CHAVE-OFERTA.
011990     PERFORM 2262-LOCALIZA-OFERTA-COMP THRU 2262-EXIT.
012000     IF NOT ACHOU-OFERTA-COMP
012010         GO TO 2261-EXIT.
012020     IF WS-OFF-SLOT-CT (WS-OFF-COMP-IDX) = ZERO
012030         GO TO 2261-EXIT.
012040     SET WS-SUB-1 TO 1.
012050     PERFORM 2263-TESTA-SLOT-NOVO THRU 2263-EXIT
012060         VARYING WS-SUB-1 FROM 1 BY 1
012070         UNTIL WS-SUB-1 > WS-OFF-SLOT-CT (WS-OFF-IDX)
012080            OR WS-CONFLITO-HORARIO = "Y".
012090 2261-EXIT.
012100     EXIT.
012110
012120*    PROCURA NA TABELA DE OFERTAS A CHAVE DE UMA MATRICULA ATIVA
012130*    (WS-CHAVE-OFERTA), PARA COMPARAR OS SLOTS DE HORARIO DELA
012140*    CONTRA OS DA OFERTA NOVA
012150 2262-LOCALIZA-OFERTA-COMP.
012160     MOVE "N" TO WS-ACHOU-OFERTA-COMP.
012170     IF WS-OFF-COUNT = ZERO
012180         GO TO 2262-EXIT.
012190     SET WS-OFF-COMP-IDX TO 1.
012200     SEARCH WS-OFF-ENTRY
012210         WHEN WS-OFF-KEY (WS-OFF-COMP-IDX) = WS-CHAVE-OFERTA
012220             MOVE "Y" TO WS-ACHOU-OFERTA-COMP
012230     END-SEARCH.
012240 2262-EXIT.
012250     EXIT.
012260
012270*    PARA UM SLOT DA OFERTA NOVA (WS-SUB-1), VARRE TODOS OS SLOTS
012280*    DA OFERTA JA MATRICULADA (WS-SUB-2) PROCURANDO SOBREPOSICAO
012290 2263-TESTA-SLOT-NOVO.
012300     SET WS-SUB-2 TO 1.
012310     PERFORM 2264-TESTA-SLOT-EXISTENTE THRU 2264-EXIT
012320         VARYING WS-SUB-2 FROM 1 BY 1
012330         UNTIL WS-SUB-2 > WS-OFF-SLOT-CT (WS-OFF-COMP-IDX)
012340            OR WS-CONFLITO-HORARIO = "Y".
012350 2263-EXIT.
012360     EXIT.
012370
012380*****************************************************************
012390*    COMPARA UM SLOT DA OFERTA NOVA (WS-SUB-1) CONTRA UM SLOT DA
012400*    OFERTA JA MATRICULADA (WS-SUB-2): SO HA CONFLITO SE FOREM DO
012410*    MESMO DIA DA SEMANA E OS DOIS INTERVALOS SE CRUZAREM (INICIO
012420*    DE UM ANTES DO FIM DO OUTRO, NOS DOIS SENTIDOS). SE ACHAR
012430*    CONFLITO, GUARDA OS DADOS PARA A MENSAGEM DE RETORNO (2265)
012440*****************************************************************
012450 2264-TESTA-SLOT-EXISTENTE.
012460     IF WS-OFF-SLOT-DAY (WS-OFF-COMP-IDX WS-SUB-2) =
012470        WS-OFF-SLOT-DAY (WS-OFF-IDX WS-SUB-1)
012480         IF WS-OFF-SLOT-INI (WS-OFF-COMP-IDX WS-SUB-2) <
012490            WS-OFF-SLOT-FIM (WS-OFF-IDX WS-SUB-1)
012500           AND WS-OFF-SLOT-INI (WS-OFF-IDX WS-SUB-1) <
012510               WS-OFF-SLOT-FIM (WS-OFF-COMP-IDX WS-SUB-2)
012520             MOVE "Y" TO WS-CONFLITO-HORARIO
012530             MOVE WS-OFF-CRS-CODE (WS-OFF-COMP-IDX) TO WS-MSG-CURSO-CONFLITO
012540             MOVE WS-OFF-SLOT-DAY (WS-OFF-COMP-IDX WS-SUB-2) TO WS-MSG-DIA
012550             MOVE WS-OFF-SLOT-INI (WS-OFF-COMP-IDX WS-SUB-2)
012560                                        TO WS-MSG-HORA-INI
012570             MOVE WS-OFF-SLOT-FIM (WS-OFF-COMP-IDX WS-SUB-2)
012580                                        TO WS-MSG-HORA-FIM.
012590 2264-EXIT.
012600     EXIT.
012610
012620*    MONTA A MENSAGEM DE CONFLITO DE HORARIO, CONVERTENDO OS
012630*    MINUTOS-DESDE-A-MEIA-NOITE GUARDADOS EM OFFREC DE VOLTA PARA
012640*    HH:MM POR DIVISAO INTEIRA POR 60 (QUOCIENTE = HORA, RESTO =
012650*    MINUTO). ESTA E A UNICA CONVERSAO DE HORARIO NO PROGRAMA - EM
012660*    TODOS OS OUTROS LUGARES (CARGA, COMPARACAO DE SLOTS) O HORARIO
012670*    FICA SEMPRE EM MINUTOS, SO VIRA HH:MM PARA O ALUNO LER A
012680*    MENSAGEM DE ERRO
012690 2265-MONTA-MSG-HORARIO.
012700     DIVIDE WS-MSG-HORA-INI BY 60 GIVING WS-HH-INI REMAINDER WS-MM-INI.
012710     DIVIDE WS-MSG-HORA-FIM BY 60 GIVING WS-HH-FIM REMAINDER WS-MM-FIM.
012720     STRING "Time conflict with " DELIMITED BY SIZE
012730            WS-MSG-CURSO-CONFLITO DELIMITED BY SPACE
012740            " ("                  DELIMITED BY SIZE
012750            WS-MSG-DIA             DELIMITED BY SIZE
012760            " "                   DELIMITED BY SIZE
012770            WS-HH-INI              DELIMITED BY SIZE
012780            ":"                   DELIMITED BY SIZE
012790            WS-MM-INI              DELIMITED BY SIZE
012800            "-"                   DELIMITED BY SIZE
012810            WS-HH-FIM              DELIMITED BY SIZE
012820            ":"                   DELIMITED BY SIZE
012830            WS-MM-FIM              DELIMITED BY SIZE
012840            ")."                  DELIMITED BY SIZE
012850            INTO WS-RES-MSG.
012860 2265-EXIT.
012870     EXIT.
012880
012890*    REGRA 9 - GRAVA A NOVA MATRICULA NO FIM DO VETOR DE MATRICULAS
012900*    ATIVAS DO ALUNO E OCUPA MAIS UMA VAGA NA OFERTA
012910 2280-EFETIVA-MATRICULA.
012920     ADD 1 TO WS-OFF-ENROLLED-CT (WS-OFF-IDX).
012930     ADD 1 TO WS-STU-REG-CT (WS-STU-IDX).
012940     SET WS-STU-REG-IDX TO WS-STU-REG-CT (WS-STU-IDX).
012950     MOVE REQ-OFF-KEY TO WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX).
012960 2280-EXIT.
012970     EXIT.
012980
012990*****************************************************************
013000*    REGRA DE TRANCAMENTO (CANCELAMENTO DE MATRICULA). A UNICA
013010*    CONDICAO PARA AUTORIZAR O TRANCAMENTO E O ALUNO ESTAR
013020*    REALMENTE MATRICULADO NA OFERTA INFORMADA; NAO HA CADEIA DE
013030*    REGRAS COMO NA MATRICULA
013040*****************************************************************
013050 2400-REGRA-TRANCAMENTO.
013060*    SO EXISTE UMA CONDICAO DE REJEICAO NO TRANCAMENTO: A OFERTA
013070*    INFORMADA PRECISA CONSTAR NO VETOR DE MATRICULAS ATIVAS DO
013080*    ALUNO. TRANCAR UMA OFERTA JA TRANCADA, OU NUNCA MATRICULADA,
013090*    CAI NESTA MESMA MENSAGEM
013100     PERFORM 2410-LOCALIZA-MATRICULA THRU 2410-EXIT.
013110     IF NOT ACHOU-MATRICULA
013120         MOVE "Student is not registered for this offering."
013130                     TO WS-RES-MSG
013140         GO TO 2400-EXIT.
013150*    REMOVE A MATRICULA DO VETOR DO ALUNO E LIBERA A VAGA NA OFERTA
013160     PERFORM 2420-DESLOCA-REGISTROS THRU 2420-EXIT.
013170     SUBTRACT 1 FROM WS-OFF-ENROLLED-CT (WS-OFF-IDX).
013180     MOVE "Y" TO WS-RES-OK.
013190     STRING "Withdrawn from " DELIMITED BY SIZE
013200            REQ-OFF-KEY       DELIMITED BY SIZE
013210            INTO WS-RES-MSG.
013220 2400-EXIT.
013230     EXIT.
013240
013250*    PROCURA A CHAVE DA OFERTA NO VETOR DE MATRICULAS ATIVAS DO
013260*    ALUNO. SE ACHAR, WS-STU-REG-IDX FICA POSICIONADO NA ENTRADA A
013270*    SER REMOVIDA POR 2420-DESLOCA-REGISTROS
013280 2410-LOCALIZA-MATRICULA.
013290     MOVE "N" TO WS-ACHOU-MATRICULA.
013300     IF WS-STU-REG-CT (WS-STU-IDX) = ZERO
013310         GO TO 2410-EXIT.
013320     SET WS-STU-REG-IDX TO 1.
013330     SEARCH WS-STU-REG-TAB
013340         WHEN WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-IDX) = REQ-OFF-KEY
013350             MOVE "Y" TO WS-ACHOU-MATRICULA
013360     END-SEARCH.
013370 2410-EXIT.
013380     EXIT.
013390
013400*****************************************************************
013410*    REMOVE A MATRICULA TRANCADA (POSICAO WS-STU-REG-IDX) DO VETOR
013420*    DE MATRICULAS ATIVAS, DESLOCANDO CADA ENTRADA SEGUINTE UMA
013430*    POSICAO PARA TRAS (2421) E ZERANDO/DIMINUINDO O CONTADOR NO
013440*    FINAL. SE A ENTRADA TRANCADA JA FOR A ULTIMA DO VETOR, NAO HA
013450*    NADA PARA DESLOCAR
013460*****************************************************************
013470 2420-DESLOCA-REGISTROS.
013480*    SE A MATRICULA TRANCADA JA ERA A ULTIMA POSICAO DO VETOR, NAO
013490*    HA NADA A DESLOCAR - SO ZERAR A POSICAO E DIMINUIR O CONTADOR
013500     IF WS-STU-REG-IDX >= WS-STU-REG-CT (WS-STU-IDX)
013510         GO TO 2420-ZERA-ULTIMO.
013520*    DESLOCA CADA POSICAO SEGUINTE UMA CASA PARA TRAS, UMA DE CADA
013530*    VEZ, ATE FECHAR O BURACO DEIXADO PELA MATRICULA TRANCADA
013540     PERFORM 2421-DESLOCA-UM THRU 2421-EXIT
013550         VARYING WS-SUB-3 FROM WS-STU-REG-IDX BY 1
013560         UNTIL WS-SUB-3 >= WS-STU-REG-CT (WS-STU-IDX).
013570 2420-ZERA-ULTIMO.
013580     MOVE SPACES TO WS-STU-REG-KEY (WS-STU-IDX WS-STU-REG-CT (WS-STU-IDX)).
013590     SUBTRACT 1 FROM WS-STU-REG-CT (WS-STU-IDX).
013600 2420-EXIT.
013610     EXIT.
013620
013630*    DESLOCA UMA UNICA POSICAO DO VETOR (WS-SUB-4, A SEGUINTE) PARA
013640*    A POSICAO ANTERIOR (WS-SUB-3), FECHANDO O BURACO DEIXADO PELA
013650*    MATRICULA TRANCADA. CHAMADO REPETIDAMENTE POR 2420 ATE TODAS
013660*    AS POSICOES SEGUINTES TEREM SIDO DESLOCADAS
013670 2421-DESLOCA-UM.
013680     SET WS-SUB-4 TO WS-SUB-3.
013690     SET WS-SUB-4 UP BY 1.
013700     MOVE WS-STU-REG-KEY (WS-STU-IDX WS-SUB-4)
013710                       TO WS-STU-REG-KEY (WS-STU-IDX WS-SUB-3).
013720 2421-EXIT.
013730     EXIT.
013740
013750*****************************************************************
013760*    REGRAVACAO DOS MESTRES DE OFERTAS E ALUNOS COM AS VAGAS E
013770*    MATRICULAS ATUALIZADAS PELO LOTE (CHAMADO 5820). OS DOIS
013780*    ARQUIVOS SAO FECHADOS E REABERTOS EM MODO DE SAIDA PORQUE
013790*    ORGANIZATION IS LINE SEQUENTIAL NAO PERMITE REGRAVACAO NO
013800*    LUGAR - O ARQUIVO INTEIRO E REESCRITO A PARTIR DA TABELA EM
013810*    MEMORIA, NA MESMA ORDEM EM QUE FOI CARREGADO
013820*****************************************************************
013830 3000-REGRAVA-MESTRES.
013840*    REGRAVA OFFFILE PRIMEIRO, DEPOIS STUFILE - A ORDEM NAO
013850*    IMPORTA PORQUE SAO ARQUIVOS INDEPENDENTES, MAS E A MESMA ORDEM
013860*    EM QUE FORAM CARREGADOS (1200 ANTES DE 1300), SO PARA MANTER
013870*    O RACIOCINIO DO PROGRAMA CONSISTENTE DO INICIO AO FIM
013880     CLOSE OFFFILE.
013890     OPEN OUTPUT OFFFILE.
013900     IF WS-OFF-COUNT NOT = ZERO
013910         SET WS-OFF-IDX TO 1
013920         PERFORM 3010-REGRAVA-UMA-OFERTA THRU 3010-EXIT
013930             VARYING WS-OFF-IDX FROM 1 BY 1
013940             UNTIL WS-OFF-IDX > WS-OFF-COUNT.
013950     CLOSE OFFFILE.
013960
013970     CLOSE STUFILE.
013980     OPEN OUTPUT STUFILE.
013990     IF WS-STU-COUNT NOT = ZERO
014000         SET WS-STU-IDX TO 1
014010         PERFORM 3020-REGRAVA-UM-ALUNO THRU 3020-EXIT
014020             VARYING WS-STU-IDX FROM 1 BY 1
014030             UNTIL WS-STU-IDX > WS-STU-COUNT.
014040     CLOSE STUFILE.
014050 3000-EXIT.
014060     EXIT.
014070
014080*****************************************************************
014090*    REGRAVA UMA UNICA OFERTA DA TABELA EM MEMORIA NO ARQUIVO-MESTRE
014100*    OFFFILE. CHAMADO EM VARYING POR 3000, UMA VEZ PARA CADA
014110*    POSICAO OCUPADA DA TABELA WS-OFF-ENTRY, NA ORDEM ORIGINAL DE
014120*    CARGA (A ORDEM NAO MUDA - AS VAGAS OCUPADAS DENTRO DE CADA
014130*    OFERTA E QUE SAO ATUALIZADAS PELA REGRA DE MATRICULA/
014140*    TRANCAMENTO)
014150*****************************************************************
014160 3010-REGRAVA-UMA-OFERTA.
014170*    LIMPA O REGISTRO ANTES DE MOVER PARA GARANTIR QUE NAO SOBRE
014180*    LIXO DE UMA GRAVACAO ANTERIOR EM POSICOES NAO PREENCHIDAS
014190     MOVE SPACES TO OFF-RECORD.
014200     MOVE WS-OFF-ENTRY (WS-OFF-IDX) TO OFF-RECORD.
014210     WRITE OFF-RECORD.
014220 3010-EXIT.
014230     EXIT.
014240
014250*****************************************************************
014260*    REGRAVA UM UNICO ALUNO DA TABELA EM MEMORIA NO ARQUIVO-MESTRE
014270*    STUFILE. CHAMADO EM VARYING POR 3000, UMA VEZ PARA CADA
014280*    POSICAO OCUPADA DA TABELA WS-STU-ENTRY - E AQUI QUE AS
014290*    MATRICULAS EFETIVADAS (2280) E AS TRANCADAS (2400/2420) SAEM
014300*    DA MEMORIA E VOLTAM A FICAR PERMANENTES NO CADASTRO-MESTRE
014310*****************************************************************
014320 3020-REGRAVA-UM-ALUNO.
014330     MOVE SPACES TO STU-RECORD.
014340     MOVE WS-STU-ENTRY (WS-STU-IDX) TO STU-RECORD.
014350     WRITE STU-RECORD.
014360 3020-EXIT.
014370     EXIT.
014380
014390*****************************************************************
014400*    ENCERRAMENTO DOS DEMAIS ARQUIVOS DO PROCESSAMENTO (OFFFILE E
014410*    STUFILE JA FORAM FECHADOS EM 3000-REGRAVA-MESTRES, LOGO APOS
014420*    SEREM REGRAVADOS). AQUI SO SOBRAM OS ARQUIVOS QUE FORAM
014430*    ABERTOS EM 1000 E NUNCA MAIS TOCADOS DEPOIS DA CARGA (CRSFILE,
014440*    CURFILE), MAIS OS DOIS ARQUIVOS DE TRANSACAO/RESULTADO DO LOTE
014450*    (REQFILE, RESFILE)
014460*****************************************************************
014470 8000-ENCERRAR-ARQUIVOS.
014480     CLOSE CRSFILE.
014490     CLOSE CURFILE.
014500     CLOSE REQFILE.
014510     CLOSE RESFILE.
014520 8000-EXIT.
014530     EXIT.
