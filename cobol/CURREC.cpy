000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : CURREC
000400*    FINALIDADE  : LAYOUT DO REGISTRO UNICO DE GRADE CURRICULAR
000500*                  (EXIGENCIAS PARA COLACAO DE GRAU)
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   04/04/1989   EMM           IMPLANTACAO INICIAL
000900*    1.1   11/05/1993   EMM           INCLUSAO DE ELETIVAS POR
001000*                                     TRILHA (CUR-ELECTIVE)
001100*****************************************************************
001200 FD  CURFILE
001300     LABEL RECORD STANDARD
001400     VALUE OF FILE-ID "CURRICLM.DAT"
001500     RECORD CONTAINS 280 CHARACTERS.
001600
001700 01  CUR-RECORD.
001800*    REGISTRO UNICO - NAO HA CHAVE, SEMPRE UM SO REGISTRO NO ARQ
001900     05  CUR-TOTAL-CREDITS           PIC 9(03).
002000     05  CUR-MIN-TRACK-ELECTIVES     PIC 9(02).
002100     05  CUR-REQUIRED-COUNT          PIC 9(02).
002200*    DISCIPLINAS OBRIGATORIAS, NA ORDEM DE CADASTRO
002300     05  CUR-REQUIRED-TABLE OCCURS 20 TIMES
002400                          INDEXED BY CUR-REQUIRED-IDX.
002500         10  CUR-REQUIRED            PIC X(06).
002600     05  CUR-ELECTIVE-COUNT          PIC 9(02).
002700*    ELETIVAS DE TRILHA - CADA LINHA PERTENCE A UMA TRILHA (1-4)
002800     05  CUR-ELECTIVE-TABLE OCCURS 20 TIMES
002900                          INDEXED BY CUR-ELECTIVE-IDX.
003000         10  CUR-ELEC-TRACK          PIC X(01).
003100         10  CUR-ELEC-CODE           PIC X(06).
003200     05  FILLER                      PIC X(11).
