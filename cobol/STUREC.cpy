000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : STUREC
000400*    FINALIDADE  : LAYOUT DO CADASTRO-MESTRE DE ALUNOS - HISTORICO
000500*                  DE DISCIPLINAS CURSADAS E MATRICULAS ATIVAS
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   28/03/1989   EMM           IMPLANTACAO INICIAL
000900*    1.1   15/07/1992   EMM           AUMENTO STU-COMPLETED P/30
001000*    1.2   06/01/1996   JLK           INCLUSAO STU-REG (MATRICULAS
001100*                                     EM ANDAMENTO), ATE 20 CHAVES
001200*    1.3   19/02/1999   RCS           AJUSTE Y2K - SEM CAMPO DE
001300*                                     DATA NESTE CADASTRO
001400*****************************************************************
001500 FD  STUFILE
001600     LABEL RECORD STANDARD
001700     VALUE OF FILE-ID "STUDENTS.DAT"
001800     RECORD CONTAINS 670 CHARACTERS.
001900
002000 01  STU-RECORD.
002100*    CHAVE PRIMARIA - MATRICULA DO ALUNO
002200     05  STU-ID                      PIC X(06).
002300     05  STU-NAME                    PIC X(30).
002400*    TRILHA DE FORMACAO: 1-SOFTWARE  2-DADOS  3-REDES  4-COMERCIO
002500*                        0-SEM TRILHA DEFINIDA
002600     05  STU-TRACK                   PIC X(01).
002700     05  STU-MAX-CREDITS             PIC 9(02).
002800     05  STU-COMPLETED-COUNT         PIC 9(02).
002900*    HISTORICO DE DISCIPLINAS JA CURSADAS PELO ALUNO
003000     05  STU-COMPLETED-TABLE OCCURS 30 TIMES
003100                          INDEXED BY STU-COMPLETED-IDX.
003200         10  STU-COMP-CODE           PIC X(06).
003300         10  STU-COMP-GRADE          PIC X(02).
003400     05  STU-REG-COUNT               PIC 9(02).
003500*    CHAVES DE OFERTA (SEMESTRE:DISCIPLINA) EM QUE O ALUNO ESTA
003600*    MATRICULADO NO MOMENTO
003700     05  STU-REG-TABLE OCCURS 20 TIMES
003800                          INDEXED BY STU-REG-IDX.
003900         10  STU-REG                 PIC X(19).
004000*    VISAO DECOMPOSTA DA MATRICULA, P/ OBTER O SEMESTRE SEM
004100*    PRECISAR CONSULTAR A TABELA DE OFERTAS
004200     05  STU-REG-TABLE-R REDEFINES STU-REG-TABLE
004300                          OCCURS 20 TIMES.
004400         10  STU-REG-SEM             PIC X(12).
004500         10  STU-REG-SEP             PIC X(01).
004600         10  STU-REG-CRS             PIC X(06).
004700     05  FILLER                      PIC X(07).
