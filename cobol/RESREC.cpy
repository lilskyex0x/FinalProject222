000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : RESREC
000400*    FINALIDADE  : LAYOUT DO LOG DE RESULTADO DE MATRICULA E DA
000500*                  LINHA DE TOTAIS (TRAILER) DO PROCESSAMENTO
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   09/04/1989   EMM           IMPLANTACAO INICIAL
000900*    1.1   17/06/1990   EMM           INCLUSAO DA LINHA DE TOTAIS
001000*****************************************************************
001100 FD  RESFILE
001200     LABEL RECORD STANDARD
001300     VALUE OF FILE-ID "RESULTS.DAT"
001400     RECORD CONTAINS 90 CHARACTERS.
001500
001600 01  RES-RECORD.
001700     05  RES-STU-ID                  PIC X(06).
001800     05  RES-OFF-KEY                 PIC X(19).
001900     05  RES-OFF-KEY-R REDEFINES RES-OFF-KEY.
002000         10  RES-OFF-KEY-SEM         PIC X(12).
002100         10  RES-OFF-KEY-SEP         PIC X(01).
002200         10  RES-OFF-KEY-CRS         PIC X(06).
002300     05  RES-ACTION                  PIC X(01).
002400     05  RES-SUCCESS-FLAG            PIC X(01).
002500         88  RES-WAS-SUCCESSFUL      VALUE "Y".
002600     05  RES-MESSAGE                 PIC X(60).
002700     05  FILLER                      PIC X(03).
002800
002900*    LINHA DE TOTAIS - ESCRITA UMA VEZ, AO FIM DO ARQUIVO
003000 01  RES-TRAILER.
003100     05  RES-TRL-LABEL               PIC X(20)
003200                          VALUE "*** TOTAIS DO LOTE ".
003300     05  RES-TRL-READ                PIC ZZZ,ZZ9.
003400     05  FILLER                      PIC X(02) VALUE SPACES.
003500     05  RES-TRL-ACCEPTED            PIC ZZZ,ZZ9.
003600     05  FILLER                      PIC X(02) VALUE SPACES.
003700     05  RES-TRL-REJECTED            PIC ZZZ,ZZ9.
003800     05  FILLER                      PIC X(45) VALUE SPACES.
