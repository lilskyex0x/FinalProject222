000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : OFFREC
000400*    FINALIDADE  : LAYOUT DO ARQUIVO DE OFERTAS (TURMAS) DE UM
000500*                  SEMESTRE - VAGAS, HORARIO E SITUACAO
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   21/03/1989   EMM           IMPLANTACAO INICIAL
000900*    1.1   30/08/1991   EMM           INCLUSAO DE HORARIO (SLOTS)
001000*    1.2   19/02/1999   RCS           AJUSTE Y2K - OFF-SEMESTER JA
001100*                                     TRAZ O ANO POR EXTENSO
001200*****************************************************************
001300 FD  OFFFILE
001400     LABEL RECORD STANDARD
001500     VALUE OF FILE-ID "OFFERNGS.DAT"
001600     RECORD CONTAINS 110 CHARACTERS.
001700
001800 01  OFF-RECORD.
001900     05  OFF-SEMESTER                PIC X(12).
002000     05  OFF-CRS-CODE                PIC X(06).
002100*    CHAVE COMPOSTA - SEMESTRE ":" CODIGO DA DISCIPLINA
002200     05  OFF-KEY                     PIC X(19).
002300     05  OFF-KEY-R REDEFINES OFF-KEY.
002400         10  OFF-KEY-SEM             PIC X(12).
002500         10  OFF-KEY-SEP             PIC X(01).
002600         10  OFF-KEY-CRS             PIC X(06).
002700     05  OFF-OPEN-FLAG               PIC X(01).
002800         88  OFF-IS-OPEN             VALUE "Y".
002900         88  OFF-IS-CLOSED           VALUE "N".
003000     05  OFF-SEAT-LIMIT              PIC 9(04).
003100     05  OFF-ENROLLED-COUNT          PIC 9(04).
003200     05  OFF-SLOT-COUNT              PIC 9(01).
003300*    ATE 5 FAIXAS DE HORARIO POR TURMA
003400     05  OFF-SLOT-TABLE OCCURS 5 TIMES
003500                          INDEXED BY OFF-SLOT-IDX.
003600         10  OFF-SLOT-DAY            PIC X(03).
003700         10  OFF-SLOT-START          PIC 9(04).
003800         10  OFF-SLOT-END            PIC 9(04).
003900*    VISAO ALTERNATIVA DA LINHA DE HORARIO, USADA PARA TESTAR
004000*    SE A FAIXA ESTA VAZIA (SPACES/ZEROS) SEM OLHAR CAMPO A CAMPO
004100     05  OFF-SLOT-TABLE-R REDEFINES OFF-SLOT-TABLE
004200                          OCCURS 5 TIMES.
004300         10  OFF-SLOT-ROW-X          PIC X(11).
004400     05  FILLER                      PIC X(08).
