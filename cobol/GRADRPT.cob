000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. GRADRPT.
000030 AUTHOR. E. MARQUES.
000040 INSTALLATION. FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000050 DATE-WRITTEN. 23/04/1989.
000060 DATE-COMPILED.
000070 SECURITY. USO INTERNO - SETOR DE PROCESSAMENTO DE DADOS ACADEMICOS.
000080*****************************************************************
000090*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000100*    PROGRAMA    : GRADRPT
000110*    FINALIDADE  : RELATORIO DE PROGRESSAO DE CURSO. PARA CADA
000120*                  ALUNO DO CADASTRO-MESTRE, APURA CREDITOS
000130*                  CURSADOS, OBRIGATORIAS E ELETIVAS DE TRILHA
000140*                  PENDENTES E A SITUACAO DE APTIDAO PARA
000150*                  COLACAO DE GRAU; QUANDO HOUVER CONSULTA DE
000160*                  RISCO PARA O ALUNO, CLASSIFICA O RISCO DE NAO
000170*                  SE FORMAR NO PRAZO INFORMADO.
000180*    ANALISTA    : E. MARQUES
000190*    VRS   DATA         PROGRAMADOR   DESCRICAO
000200*    1.0   23/04/1989   EMM           IMPLANTACAO INICIAL - CREDITOS
000210*                                     CURSADOS, OBRIGATORIAS
000220*                                     PENDENTES E APTIDAO
000230*    1.1   30/06/1990   EMM           INCLUSAO DA CONSULTA DE RISCO
000240*                                     DE FORMATURA (RSKFILE) E DA
000250*                                     MENSAGEM DE CLASSIFICACAO
000260*    1.2   11/05/1993   EMM           INCLUSAO DA APURACAO DE
000270*                                     ELETIVAS POR TRILHA, JUNTO
000280*                                     COM CURREC 1.1
000290*    1.3   19/02/1999   RCS           AJUSTE Y2K - REVISAO DE TODOS
000300*                                     OS CAMPOS COPIADOS DOS
000310*                                     CADASTROS; NENHUM CAMPO DE
000320*                                     DATA NESTE RELATORIO
000330*    1.4   17/09/2001   RCS           CHAMADO 4512 - CODIGOS DE
000340*                                     DISCIPLINA NAO CATALOGADOS
000350*                                     PASSAM A SER IGNORADOS NA
000360*                                     SOMA DE CREDITOS, EM VEZ DE
000370*                                     ABORTAR O RELATORIO
000380*    1.5   03/05/2004   MTF           CHAMADO 5820 - LINHA DE
000390*                                     TOTAIS (TRAILER) INCLUIDA NO
000400*                                     ARQUIVO DE PROGRESSAO, A
000410*                                     PEDIDO DA SECRETARIA
000420*                                     ACADEMICA
000430*    1.6   22/02/2005   RCS           CHAMADO 6041 - CODIGOS DE
000440*                                     DISCIPLINA E MATRICULA DIGITADOS
000450*                                     EM MINUSCULO NAO FECHAVAM CONTRA
000460*                                     O CADASTRO-MESTRE (GRAVADO EM
000470*                                     MAIUSCULO). TODO CODIGO QUE
000480*                                     ENTRA NA CARGA PASSA AGORA POR
000490*                                     INSPECT ... CONVERTING ANTES DE
000500*                                     SER GRAVADO NA TABELA EM MEMORIA,
000510*                                     MESMA CORRECAO FEITA EM REGPROC
000520*    1.7   19/09/2010   MTF           CHAMADO 6055 - CONSULTA DE
000530*                                     RISCO DE FORMATURA (RSKFILE) COM
000540*                                     MATRICULA QUE NAO CONSTA NO
000550*                                     CADASTRO-MESTRE SAIA SEM NENHUMA
000560*                                     LINHA NO RELATORIO DE PROGRESSAO
000570*                                     (O LACO PRINCIPAL DE 2000 SO
000580*                                     PERCORRE OS ALUNOS CADASTRADOS,
000590*                                     NUNCA AS CONSULTAS DE RISCO
000600*                                     DIRETAMENTE). A SECRETARIA
000610*                                     ACADEMICA RECLAMOU QUE UMA
000620*                                     CONSULTA DE RISCO PARA MATRICULA
000630*                                     DIGITADA ERRADA SIMPLESMENTE
000640*                                     DESAPARECIA DO RELATORIO, SEM
000650*                                     NENHUM AVISO. INCLUIDA A
000660*                                     VARREDURA 2200-VERIFICA-RISCO-
000670*                                     -ORFAO, CHAMADA LOGO APOS O LACO
000680*                                     PRINCIPAL, QUE EMITE "Student
000690*                                     not found." PARA CADA CONSULTA
000700*                                     DE RISCO SEM ALUNO CORRESPONDENTE
000710*    1.8   14/03/2011   MTF           CHAMADO 7002 - REVISAO GERAL DE
000720*                                     COMENTARIOS DO PROGRAMA, A PEDIDO
000730*                                     DA AUDITORIA DE SISTEMAS (MESMO
000740*                                     CHAMADO QUE MOTIVOU A REVISAO DE
000750*                                     COMENTARIOS EM REGPROC). FORAM
000760*                                     ACRESCENTADOS COMENTARIOS
000770*                                     EXPLICANDO A FINALIDADE DE CADA
000780*                                     TABELA EM MEMORIA E DE CADA
000790*                                     PARAGRAFO SEM BANNER, SEM ALTERAR
000800*                                     NENHUMA REGRA DE APURACAO DE
000810*                                     PROGRESSO OU DE CLASSIFICACAO DE
000820*                                     RISCO JA EM PRODUCAO
000830*****************************************************************
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860*****************************************************************
000870*    SPECIAL-NAMES NAO USA "DECIMAL-POINT IS COMMA" NESTE PROGRAMA -
000880*    OS UNICOS CAMPOS NUMERICOS COM CASAS DECIMAIS SAO CONTADORES DE
000890*    CREDITOS E DE SEMESTRES, TODOS INTEIROS; NAO HA VALOR MONETARIO
000900*    NEM CAMPO FRACIONARIO NESTE RELATORIO
000910*****************************************************************
000920 SPECIAL-NAMES.
000930     C01 IS TOP-OF-FORM.
000940 INPUT-OUTPUT SECTION.
000950 FILE-CONTROL.
000960*****************************************************************
000970*    ARQUIVOS DE ENTRADA (CADASTROS-MESTRE E CONSULTAS DE RISCO).
000980*    OS TRES PRIMEIROS SELECT SAO OS MESMOS NOMES LOGICOS DE REGPROC
000990*    (COURSES, STUDENTS, CURRICLM) - ESTE RELATORIO LE OS MESMOS
001000*    CADASTROS-MESTRE, NUNCA OS ALTERA
001010*****************************************************************
001020     SELECT CRSFILE ASSIGN TO "COURSES"
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-CRS-STATUS.
001050     SELECT STUFILE ASSIGN TO "STUDENTS"
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS WS-STU-STATUS.
001080     SELECT CURFILE ASSIGN TO "CURRICLM"
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-CUR-STATUS.
001110*    LOTE DE CONSULTAS DE RISCO DE FORMATURA SOLICITADAS PELA
001120*    SECRETARIA (MATRICULA + QUANTOS SEMESTRES O ALUNO AINDA TEM
001130*    PARA SE FORMAR) - ARQUIVO OPCIONAL, PODE VIR VAZIO NUM
001140*    PROCESSAMENTO ONDE NINGUEM PEDIU CONSULTA DE RISCO
001150     SELECT RSKFILE ASSIGN TO "RISKCHK"
001160         ORGANIZATION IS LINE SEQUENTIAL
001170         FILE STATUS IS WS-RSK-STATUS.
001180*    ARQUIVO DE SAIDA - UMA LINHA POR ALUNO CADASTRADO, MAIS UMA
001190*    LINHA POR CONSULTA DE RISCO ORFA (CHAMADO 6055), MAIS O TRAILER
001200*    DE TOTAIS DO CHAMADO 5820
001210     SELECT PRGFILE ASSIGN TO "PROGRESS"
001220         ORGANIZATION IS LINE SEQUENTIAL
001230         FILE STATUS IS WS-PRG-STATUS.
001240
001250 DATA DIVISION.
001260 FILE SECTION.
001270*****************************************************************
001280*    LAYOUTS NOS COPYBOOKS ABAIXO - CRSREC, STUREC E CURREC SAO OS
001290*    MESMOS COPYBOOKS DE REGPROC (VER LA O DETALHE CAMPO-A-CAMPO);
001300*    RSKREC E PRGREC SAO EXCLUSIVOS DESTE PROGRAMA
001310*****************************************************************
001320*    CRSREC - CATALOGO DE DISCIPLINAS, SO LEITURA
001330     COPY CRSREC.
001340*    STUREC - CADASTRO DE ALUNOS, SO LEITURA (ESTE RELATORIO NUNCA
001350*    REGRAVA O CADASTRO-MESTRE, AO CONTRARIO DE REGPROC)
001360     COPY STUREC.
001370*    CURREC - REGISTRO UNICO DE GRADE CURRICULAR, SO LEITURA
001380     COPY CURREC.
001390*    RSKREC - CONSULTA DE RISCO DE FORMATURA (MATRICULA + SEMESTRES
001400*    RESTANTES), SO LEITURA
001410     COPY RSKREC.
001420*    PRGREC - LINHA DE SAIDA DO RELATORIO DE PROGRESSAO, MAIS O
001430*    TRAILER DE TOTAIS
001440     COPY PRGREC.
001450
001460 WORKING-STORAGE SECTION.
001470*****************************************************************
001480*    AREAS DE STATUS DE ARQUIVO E CHAVES DE FIM-DE-ARQUIVO. CADA
001490*    STATUS E TESTADO LOGO APOS O OPEN CORRESPONDENTE EM
001500*    1000-ABRIR-ARQUIVOS - "00" E O UNICO VALOR ACEITO
001510*****************************************************************
001520 01  WS-STATUS-AREA.
001530*    STATUS DE CRSFILE (CATALOGO DE DISCIPLINAS)
001540     05  WS-CRS-STATUS               PIC XX.
001550*    STATUS DE STUFILE (CADASTRO DE ALUNOS)
001560     05  WS-STU-STATUS               PIC XX.
001570*    STATUS DE CURFILE (GRADE CURRICULAR)
001580     05  WS-CUR-STATUS               PIC XX.
001590*    STATUS DE RSKFILE (CONSULTAS DE RISCO)
001600     05  WS-RSK-STATUS               PIC XX.
001610*    STATUS DE PRGFILE (RELATORIO DE PROGRESSAO)
001620     05  WS-PRG-STATUS               PIC XX.
001630     05  FILLER                      PIC X(02).
001640
001650*    CHAVES DE FIM-DE-ARQUIVO, UMA POR ARQUIVO DE ENTRADA COM LACO
001660*    DE LEITURA. NAO HA CHAVE PARA CURFILE PORQUE ELE TEM UM UNICO
001670*    REGISTRO E E LIDO UMA SO VEZ, SEM LACO, EM 1400-CARREGA-CURRICULO
001680 01  WS-SWITCHES.
001690     05  WS-EOF-CRS                  PIC X VALUE "N".
001700         88  EOF-CRS                 VALUE "Y".
001710     05  WS-EOF-STU                  PIC X VALUE "N".
001720         88  EOF-STU                 VALUE "Y".
001730     05  WS-EOF-RSK                  PIC X VALUE "N".
001740         88  EOF-RSK                 VALUE "Y".
001750     05  FILLER                      PIC X(01).
001760
001770*****************************************************************
001780*    CONTADORES, ACUMULADORES E SUBSCRITOS DE TRABALHO - BINARIOS
001790*    (TODOS COMP, POR NORMA DO SETOR, PARA GANHO DE DESEMPENHO NAS
001800*    ROTINAS DE PESQUISA EM TABELA QUE RODAM UMA VEZ PARA CADA ALUNO
001810*    DO CADASTRO-MESTRE)
001820*****************************************************************
001830 01  WS-CONTADORES COMP.
001840*    QUANTIDADE DE DISCIPLINAS/ALUNOS/CONSULTAS DE RISCO REALMENTE
001850*    CARREGADOS NAS RESPECTIVAS TABELAS EM MEMORIA
001860     05  WS-CRS-COUNT                PIC 9(04).
001870     05  WS-STU-COUNT                PIC 9(04).
001880     05  WS-RSK-COUNT                PIC 9(04).
001890*    TOTAL DE LINHAS GRAVADAS EM PRGFILE (ALUNOS + RISCOS ORFAOS DO
001900*    CHAMADO 6055) PARA O TRAILER DE TOTAIS DO CHAMADO 5820
001910     05  WS-ALUNOS-PROCESSADOS       PIC 9(06).
001920*    ACUMULADORES DA APURACAO DE PROGRESSO DO ALUNO CORRENTE -
001930*    ZERADOS NO INICIO DE CADA CHAMADA DE 2100-CALCULA-PROGRESSO
001940     05  WS-CREDITOS-CURSADOS        PIC 9(05).
001950     05  WS-ELETIVAS-CURSADAS        PIC 9(04).
001960     05  WS-OBRIG-PENDENTE-CT        PIC 9(02).
001970     05  WS-ELETIVAS-PENDENTES       PIC 9(02).
001980     05  WS-CREDITOS-PENDENTES       PIC 9(05).
001990*    MAXIMO DE CREDITOS QUE O ALUNO CONSEGUE CURSAR NOS SEMESTRES
002000*    RESTANTES INFORMADOS NA CONSULTA DE RISCO (2150-CLASSIFICA-RISCO)
002010     05  WS-MAX-POSSIVEL             PIC 9(06).
002020     05  FILLER                      PIC 9(01).
002030
002040 01  WS-SUBSCRITOS COMP.
002050*    SUBSCRITO UNICO DESTE PROGRAMA - USADO EM 2110 PARA VARRER O
002060*    HISTORICO DE DISCIPLINAS CURSADAS DO ALUNO CORRENTE
002070     05  WS-SUB-1                    PIC 9(04).
002080     05  FILLER                      PIC 9(01).
002090
002100*****************************************************************
002110*    INDICADORES USADOS NA APURACAO DE PROGRESSAO E RISCO. CADA
002120*    INDICADOR E ZERADO NO INICIO DO PARAGRAFO QUE O CALCULA E LIDO
002130*    LOGO EM SEGUIDA PELO PARAGRAFO CHAMADOR - NENHUM DELES VALE
002140*    ENTRE UM ALUNO E OUTRO
002150*****************************************************************
002160 01  WS-INDICADORES.
002170*    USADO POR 2111-LOCALIZA-CURSO (SOMA DE CREDITOS CURSADOS)
002180     05  WS-ACHOU-CURSO              PIC X VALUE "N".
002190         88  ACHOU-CURSO             VALUE "Y".
002200*    USADO PELAS PESQUISAS DE OBRIGATORIA/ELETIVA JA CURSADA
002210*    (2120, 2130) CONTRA O HISTORICO DO ALUNO
002220     05  WS-JA-CURSADA               PIC X VALUE "N".
002230*    USADO POR 2140-LOCALIZA-RISCO - SE O ALUNO NAO TIVER CONSULTA
002240*    DE RISCO PENDENTE, A COLUNA DE MENSAGEM DE RISCO FICA EM BRANCO
002250     05  WS-ACHOU-RISCO              PIC X VALUE "N".
002260         88  ACHOU-RISCO             VALUE "Y".
002270*    APTIDAO PARA COLACAO DE GRAU (VER 2100-CALCULA-PROGRESSO) - SO
002280*    FICA "Y" QUANDO NAO SOBRA NENHUMA OBRIGATORIA, ELETIVA OU
002290*    CREDITO PENDENTE AO MESMO TEMPO
002300     05  WS-ELEGIVEL                 PIC X VALUE "N".
002310         88  ALUNO-ELEGIVEL          VALUE "Y".
002320*    CHAMADO 6055 - USADO NA VARREDURA DE RISCOS ORFAOS (RSKFILE
002330*    SEM ALUNO CORRESPONDENTE NO CADASTRO-MESTRE)
002340     05  WS-ACHOU-ALUNO-DO-RISCO     PIC X VALUE "N".
002350         88  ACHOU-ALUNO-DO-RISCO    VALUE "Y".
002360     05  FILLER                      PIC X(01).
002370
002380*****************************************************************
002390*    CAMPOS DE TRABALHO PARA COMPARACAO DE CHAVES E CLASSIFICACAO
002400*    DE RISCO
002410*****************************************************************
002420 01  WS-CAMPOS-DE-TRABALHO.
002430*    CODIGO DE DISCIPLINA EXTRAIDO DO HISTORICO DO ALUNO, USADO
002440*    PARA PESQUISAR WS-TAB-CURSOS EM 2111-LOCALIZA-CURSO
002450     05  WS-CRS-COMPARA              PIC X(06).
002460*    SEMESTRES RESTANTES INFORMADOS NA CONSULTA DE RISCO, COPIADOS
002470*    DA TABELA PARA CALCULAR WS-MAX-POSSIVEL EM 2150-CLASSIFICA-RISCO
002480     05  WS-SEMESTRES-RESTAM         PIC 9(02).
002490     05  FILLER                      PIC X(01).
002500
002510*****************************************************************
002520*    TABELA EM MEMORIA - CATALOGO DE DISCIPLINAS (SO O NECESSARIO
002530*    PARA A SOMA DE CREDITOS - CODIGO E CARGA HORARIA). ESTE
002540*    RELATORIO NAO PRECISA DO TITULO NEM DOS PRE-REQUISITOS DA
002550*    DISCIPLINA (SO REGPROC USA ESSES CAMPOS), POR ISSO A TABELA
002560*    AQUI E MAIS ENXUTA QUE A DE REGPROC
002570*****************************************************************
002580 01  WS-TAB-CURSOS.
002590*    200 DISCIPLINAS - MESMO LIMITE DE REGPROC, ACOMPANHANDO O
002600*    CATALOGO ATUAL DA FESP
002610     05  WS-CRS-ENTRY OCCURS 200 TIMES
002620                       INDEXED BY WS-CRS-IDX.
002630         10  WS-CRS-CODE             PIC X(06).
002640         10  WS-CRS-CREDITS          PIC 9(02).
002650*    VISAO ALTERNATIVA DA LINHA, USADA PARA TESTAR SE A ENTRADA
002660*    DA TABELA ESTA VAZIA (SPACES/ZEROS) SEM OLHAR CAMPO A CAMPO
002670     05  WS-CRS-ENTRY-R REDEFINES WS-CRS-ENTRY
002680                       OCCURS 200 TIMES.
002690         10  WS-CRS-ROW-X            PIC X(08).
002700     05  FILLER                      PIC X(01).
002710
002720*****************************************************************
002730*    TABELA EM MEMORIA - CADASTRO DE ALUNOS (SEM AS MATRICULAS
002740*    ATIVAS, QUE NAO INTERESSAM A ESTE RELATORIO - O QUE IMPORTA
002750*    AQUI E O HISTORICO DE DISCIPLINAS JA CONCLUIDAS, NAO O QUE O
002760*    ALUNO ESTA CURSANDO NO SEMESTRE CORRENTE)
002770*****************************************************************
002780 01  WS-TAB-ALUNOS.
002790*    500 ALUNOS ATIVOS, MESMO LIMITE DE REGPROC
002800     05  WS-STU-ENTRY OCCURS 500 TIMES
002810                       INDEXED BY WS-STU-IDX.
002820         10  WS-STU-ID               PIC X(06).
002830         10  WS-STU-NAME             PIC X(30).
002840*    TRILHA DE ELETIVAS DO ALUNO. "0" = SEM TRILHA DEFINIDA, NAO
002850*    ENTRA NA APURACAO DE ELETIVAS PENDENTES (2130-TESTA-UMA-ELETIVA)
002860         10  WS-STU-TRACK            PIC X(01).
002870*    LIMITE DE CREDITOS POR SEMESTRE, USADO EM 2150-CLASSIFICA-RISCO
002880*    PARA CALCULAR O MAXIMO DE CREDITOS POSSIVEL NOS SEMESTRES
002890*    RESTANTES DA CONSULTA DE RISCO
002900         10  WS-STU-MAX-CRED         PIC 9(02).
002910*    HISTORICO DE DISCIPLINAS JA CURSADAS - E DELE QUE SAI TODA A
002920*    APURACAO DE PROGRESSO DESTE RELATORIO (CREDITOS CURSADOS,
002930*    OBRIGATORIAS PENDENTES, ELETIVAS PENDENTES)
002940         10  WS-STU-COMP-CT          PIC 9(02).
002950         10  WS-STU-COMP-TAB OCCURS 30 TIMES
002960                       INDEXED BY WS-STU-CMP-IDX.
002970             15  WS-STU-COMP-CODE    PIC X(06).
002980             15  WS-STU-COMP-GRADE   PIC X(02).
002990*    VISAO ALTERNATIVA DA LINHA DE HISTORICO, MESMO USO DA
003000*    REDEFINES ACIMA
003010         10  WS-STU-COMP-TAB-R REDEFINES WS-STU-COMP-TAB
003020                       OCCURS 30 TIMES.
003030             15  WS-STU-COMP-ROW-X  PIC X(08).
003040     05  FILLER                      PIC X(01).
003050
003060*****************************************************************
003070*    TABELA EM MEMORIA - CONSULTAS DE RISCO DE FORMATURA (RSKFILE).
003080*    NEM TODO ALUNO TEM ENTRADA AQUI - SO OS QUE TIVEREM CONSULTA
003090*    DE RISCO PENDENTE NESTE PROCESSAMENTO (VER 2140-LOCALIZA-RISCO)
003100*****************************************************************
003110 01  WS-TAB-RISCOS.
003120*    500 CONSULTAS DE RISCO - NA PRATICA NUNCA CHEGA PERTO DESTE
003130*    LIMITE, MAS ACOMPANHA O TAMANHO DA TABELA DE ALUNOS
003140     05  WS-RSK-ENTRY OCCURS 500 TIMES
003150                       INDEXED BY WS-RSK-IDX.
003160         10  WS-RSK-STU-ID           PIC X(06).
003170         10  WS-RSK-SEMESTERS-REMAIN PIC 9(02).
003180     05  FILLER                      PIC X(01).
003190
003200*****************************************************************
003210*    TABELA DE CONVERSAO PARA MAIUSCULAS - USADA NA PADRONIZACAO
003220*    DE CODIGOS DE DISCIPLINA/MATRICULA NA CARGA DOS CADASTROS E
003230*    DAS CONSULTAS DE RISCO (CHAMADO 6041 - VIDE REGPROC)
003240*****************************************************************
003250 01  WS-TABELA-MAIUSCULAS.
003260     05  WS-DE-MINUSCULAS            PIC X(26)
003270                       VALUE "abcdefghijklmnopqrstuvwxyz".
003280     05  WS-PARA-MAIUSCULAS          PIC X(26)
003290                       VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003300     05  FILLER                      PIC X(01).
003310
003320 PROCEDURE DIVISION.
003330*****************************************************************
003340*    0000-INICIO - PARAGRAFO MESTRE DO PROGRAMA. CHAMA, NESTA
003350*    ORDEM FIXA, AS FASES DE CARGA DAS TABELAS EM MEMORIA, O
003360*    PROCESSAMENTO DO RELATORIO DE PROGRESSAO/RISCO E O
003370*    ENCERRAMENTO DOS ARQUIVOS. GRADRPT NUNCA REGRAVA OS ARQUIVOS
003380*    DE ENTRADA (AO CONTRARIO DE REGPROC) - E UM PROGRAMA SOMENTE
003390*    DE LEITURA E EMISSAO DE RELATORIO
003400*****************************************************************
003410 0000-INICIO.
003420*    PASSO 1 - ABRE OS QUATRO ARQUIVOS DE ENTRADA E O RELATORIO
003430*    DE SAIDA. QUALQUER STATUS DE ABERTURA DIFERENTE DE "00" E
003440*    FATAL (STOP RUN DENTRO DO PROPRIO 1000-ABRIR-ARQUIVOS)
003450     PERFORM 1000-ABRIR-ARQUIVOS THRU 1000-EXIT.
003460*    PASSO 2 - CARREGA O CATALOGO DE DISCIPLINAS EM MEMORIA
003470*    (SO CODIGO E CREDITOS - E TUDO QUE ESTE RELATORIO PRECISA)
003480     PERFORM 1100-CARREGA-CURSOS THRU 1100-EXIT.
003490*    PASSO 3 - CARREGA O CADASTRO-MESTRE DE ALUNOS, JA COM O
003500*    HISTORICO DE DISCIPLINAS CURSADAS EMBUTIDO NO REGISTRO
003510     PERFORM 1300-CARREGA-ALUNOS THRU 1300-EXIT.
003520*    PASSO 4 - CARREGA O REGISTRO UNICO DE GRADE CURRICULAR
003530*    (OBRIGATORIAS, ELETIVAS, TOTAIS)
003540     PERFORM 1400-CARREGA-CURRICULO THRU 1400-EXIT.
003550*    PASSO 5 - CARREGA AS CONSULTAS DE RISCO DE FORMATURA
003560*    PENDENTES PARA ESTE PROCESSAMENTO (ARQUIVO OPCIONAL)
003570     PERFORM 1500-CARREGA-RISCOS THRU 1500-EXIT.
003580*    PASSO 6 - PERCORRE O CADASTRO-MESTRE, CALCULA A PROGRESSAO
003590*    DE CADA ALUNO E, SE HOUVER CONSULTA DE RISCO, CLASSIFICA;
003600*    NO FINAL, VARRE AS CONSULTAS DE RISCO SEM ALUNO CORRESPON-
003610*    DENTE (CHAMADO 6055) E EMITE A LINHA DE TRAILER
003620     PERFORM 2000-PROCESSA-ALUNOS THRU 2000-EXIT.
003630*    PASSO 7 - FECHA TODOS OS ARQUIVOS E ENCERRA O JOB
003640     PERFORM 8000-ENCERRAR-ARQUIVOS THRU 8000-EXIT.
003650     STOP RUN.
003660
003670*****************************************************************
003680*    1000-ABRIR-ARQUIVOS - ABERTURA DOS QUATRO ARQUIVOS DE
003690*    ENTRADA (CATALOGO, CADASTRO-MESTRE, GRADE CURRICULAR E
003700*    CONSULTAS DE RISCO) E DO RELATORIO DE SAIDA. CADA OPEN E
003710*    SEGUIDO DE TESTE DE STATUS - SE QUALQUER ARQUIVO NAO ABRIR
003720*    LIMPO ("00") O PROGRAMA PARA IMEDIATAMENTE, SEM TENTAR
003730*    PROSSEGUIR COM DADOS PARCIAIS
003740*****************************************************************
003750 1000-ABRIR-ARQUIVOS.
003760*    CATALOGO DE DISCIPLINAS - COMPARTILHADO COM REGPROC
003770     OPEN INPUT CRSFILE.
003780     IF WS-CRS-STATUS NOT = "00"
003790         DISPLAY "GRADRPT - ERRO ABERTURA COURSES - STATUS " WS-CRS-STATUS
003800         STOP RUN.
003810*    CADASTRO-MESTRE DE ALUNOS - COMPARTILHADO COM REGPROC
003820     OPEN INPUT STUFILE.
003830     IF WS-STU-STATUS NOT = "00"
003840         DISPLAY "GRADRPT - ERRO ABERTURA STUDENTS - STATUS " WS-STU-STATUS
003850         STOP RUN.
003860*    REGISTRO UNICO DE GRADE CURRICULAR - COMPARTILHADO COM REGPROC
003870     OPEN INPUT CURFILE.
003880     IF WS-CUR-STATUS NOT = "00"
003890         DISPLAY "GRADRPT - ERRO ABERTURA CURRICLM - STATUS " WS-CUR-STATUS
003900         STOP RUN.
003910*    CONSULTAS DE RISCO - EXCLUSIVO DE GRADRPT, PODE VIR VAZIO
003920     OPEN INPUT RSKFILE.
003930     IF WS-RSK-STATUS NOT = "00"
003940         DISPLAY "GRADRPT - ERRO ABERTURA RISKCHK - STATUS " WS-RSK-STATUS
003950         STOP RUN.
003960*    RELATORIO DE PROGRESSAO - UNICA SAIDA DESTE PROGRAMA
003970     OPEN OUTPUT PRGFILE.
003980     IF WS-PRG-STATUS NOT = "00"
003990         DISPLAY "GRADRPT - ERRO ABERTURA PROGRESS - STATUS " WS-PRG-STATUS
004000         STOP RUN.
004010 1000-EXIT.
004020     EXIT.
004030
004040*****************************************************************
004050*    1100-CARREGA-CURSOS - CARGA DO CATALOGO DE DISCIPLINAS EM
004060*    MEMORIA (CODIGO E CARGA HORARIA APENAS - TITULO E PRE-
004070*    REQUISITOS NAO INTERESSAM A ESTE RELATORIO). LACO CLASSICO
004080*    "LE-PRIMEIRO / PROCESSA-ATE-EOF" REPETIDO EM TODA CARGA
004090*    DE TABELA DESTE PROGRAMA
004100*****************************************************************
004110 1100-CARREGA-CURSOS.
004120     MOVE ZERO TO WS-CRS-COUNT.
004130     PERFORM 1110-LER-CURSO THRU 1110-EXIT.
004140     PERFORM 1120-GRAVA-CURSO-TABELA THRU 1120-EXIT
004150         UNTIL EOF-CRS.
004160 1100-EXIT.
004170     EXIT.
004180
004190*    LE UM REGISTRO DE CRSFILE; NO FIM DE ARQUIVO, LIGA A
004200*    CHAVE-88 EOF-CRS (VIA WS-EOF-CRS) QUE ENCERRA O LACO ACIMA
004210 1110-LER-CURSO.
004220     READ CRSFILE
004230         AT END MOVE "Y" TO WS-EOF-CRS
004240     END-READ.
004250 1110-EXIT.
004260     EXIT.
004270
004280*    REJEITA A LINHA DO CATALOGO SE TITULO EM BRANCO, CREDITOS
004290*    ZERADOS OU CODIGO EM BRANCO (MESMA REGRA DE VALIDACAO DE
004300*    REGPROC - CHAMADO 5820, O CODIGO EM BRANCO NAO ERA CHECADO)
004310 1120-GRAVA-CURSO-TABELA.
004320     IF CRS-TITLE = SPACES OR CRS-CREDITS = ZERO
004330        OR CRS-CODE = SPACES
004340         GO TO 1120-PROXIMO.
004350*    CHAMADO 6041 - PADRONIZA O CODIGO EM MAIUSCULO ANTES DE
004360*    GRAVAR NA TABELA EM MEMORIA (VIDE REGPROC)
004370     INSPECT CRS-CODE CONVERTING WS-DE-MINUSCULAS
004380         TO WS-PARA-MAIUSCULAS.
004390     ADD 1 TO WS-CRS-COUNT.
004400     SET WS-CRS-IDX TO WS-CRS-COUNT.
004410     MOVE CRS-CODE    TO WS-CRS-CODE (WS-CRS-IDX).
004420     MOVE CRS-CREDITS TO WS-CRS-CREDITS (WS-CRS-IDX).
004430 1120-PROXIMO.
004440     PERFORM 1110-LER-CURSO THRU 1110-EXIT.
004450 1120-EXIT.
004460     EXIT.
004470
004480*****************************************************************
004490*    1300-CARREGA-ALUNOS - CARGA DO CADASTRO-MESTRE DE ALUNOS EM
004500*    MEMORIA (SEM AS MATRICULAS ATIVAS, QUE SO INTERESSAM A
004510*    REGPROC - AQUI O QUE CONTA E O HISTORICO DE DISCIPLINAS
004520*    JA CONCLUIDAS, EMBUTIDO NO PROPRIO REGISTRO DO ALUNO)
004530*****************************************************************
004540 1300-CARREGA-ALUNOS.
004550     MOVE ZERO TO WS-STU-COUNT.
004560     PERFORM 1310-LER-ALUNO THRU 1310-EXIT.
004570     PERFORM 1320-GRAVA-ALUNO-TABELA THRU 1320-EXIT
004580         UNTIL EOF-STU.
004590 1300-EXIT.
004600     EXIT.
004610
004620*    LE UM REGISTRO DE STUFILE; NO FIM DE ARQUIVO, LIGA A
004630*    CHAVE-88 EOF-STU
004640 1310-LER-ALUNO.
004650     READ STUFILE
004660         AT END MOVE "Y" TO WS-EOF-STU
004670     END-READ.
004680 1310-EXIT.
004690     EXIT.
004700
004710*    REJEITA O ALUNO SE MATRICULA, NOME OU LIMITE DE CREDITOS
004720*    POR SEMESTRE VIEREM EM BRANCO/ZERADOS - SEM ESSES TRES
004730*    CAMPOS NAO HA COMO CALCULAR PROGRESSAO NEM CLASSIFICAR RISCO
004740 1320-GRAVA-ALUNO-TABELA.
004750     IF STU-ID = SPACES OR STU-NAME = SPACES OR STU-MAX-CREDITS = ZERO
004760         GO TO 1320-PROXIMO.
004770*    CHAMADO 6041 - PADRONIZA MATRICULA E HISTORICO EM MAIUSCULO
004780*    ANTES DE GRAVAR (VIDE REGPROC)
004790     INSPECT STU-ID CONVERTING WS-DE-MINUSCULAS
004800         TO WS-PARA-MAIUSCULAS.
004810     INSPECT STU-COMPLETED-TABLE CONVERTING WS-DE-MINUSCULAS
004820         TO WS-PARA-MAIUSCULAS.
004830     ADD 1 TO WS-STU-COUNT.
004840     SET WS-STU-IDX TO WS-STU-COUNT.
004850     MOVE STU-RECORD TO WS-STU-ENTRY (WS-STU-IDX).
004860 1320-PROXIMO.
004870     PERFORM 1310-LER-ALUNO THRU 1310-EXIT.
004880 1320-EXIT.
004890     EXIT.
004900
004910*****************************************************************
004920*    1400-CARREGA-CURRICULO - CARGA DO REGISTRO UNICO DE GRADE
004930*    CURRICULAR (CURFILE TEM UM SO REGISTRO - NAO HA LACO DE
004940*    LEITURA NEM CHAVE-88 DE EOF AQUI, DIFERENTE DAS DEMAIS
004950*    CARGAS DESTE PROGRAMA). SE O ARQUIVO VIER VAZIO, O REGISTRO
004960*    FICA COM O VALOR INICIAL DE WORKING-STORAGE (ZEROS/SPACES)
004970*    E O PROGRAMA SEGUE ADIANTE, APENAS AVISANDO NO CONSOLE
004980*****************************************************************
004990 1400-CARREGA-CURRICULO.
005000     READ CURFILE
005010         AT END DISPLAY "GRADRPT - ARQUIVO DE CURRICULO VAZIO"
005020     END-READ.
005030     IF CUR-TOTAL-CREDITS = ZERO
005040         DISPLAY "GRADRPT - ATENCAO: CUR-TOTAL-CREDITS ZERADO".
005050*    CHAMADO 6041 - PADRONIZA CODIGOS DE OBRIGATORIAS E ELETIVAS
005060*    EM MAIUSCULO (VIDE REGPROC)
005070     INSPECT CUR-REQUIRED-TABLE CONVERTING WS-DE-MINUSCULAS
005080         TO WS-PARA-MAIUSCULAS.
005090     INSPECT CUR-ELECTIVE-TABLE CONVERTING WS-DE-MINUSCULAS
005100         TO WS-PARA-MAIUSCULAS.
005110 1400-EXIT.
005120     EXIT.
005130
005140*****************************************************************
005150*    1500-CARREGA-RISCOS - CARGA DAS CONSULTAS DE RISCO DE
005160*    FORMATURA PENDENTES PARA ESTE PROCESSAMENTO. RSKFILE E O
005170*    "SEGUNDO ARQUIVO DE TRANSACAO PEQUENO" DO SISTEMA (VIDE
005180*    REQFILE EM REGPROC) - PODE VIR TOTALMENTE VAZIO SEM QUE
005190*    ISSO SEJA CONSIDERADO ERRO, JA QUE NEM TODO PROCESSAMENTO
005200*    TEM CONSULTA DE RISCO PENDENTE
005210*****************************************************************
005220 1500-CARREGA-RISCOS.
005230     MOVE ZERO TO WS-RSK-COUNT.
005240     PERFORM 1510-LER-RISCO THRU 1510-EXIT.
005250     PERFORM 1520-GRAVA-RISCO-TABELA THRU 1520-EXIT
005260         UNTIL EOF-RSK.
005270 1500-EXIT.
005280     EXIT.
005290
005300*    LE UM REGISTRO DE RSKFILE; NO FIM DE ARQUIVO (OU SE O
005310*    ARQUIVO ESTIVER VAZIO DESDE O PRIMEIRO READ), LIGA A
005320*    CHAVE-88 EOF-RSK
005330 1510-LER-RISCO.
005340     READ RSKFILE
005350         AT END MOVE "Y" TO WS-EOF-RSK
005360     END-READ.
005370 1510-EXIT.
005380     EXIT.
005390
005400*    REJEITA A CONSULTA SE A MATRICULA VIER EM BRANCO - SEM
005410*    MATRICULA NAO HA COMO CASAR A CONSULTA COM NENHUM ALUNO
005420*    DO CADASTRO-MESTRE EM 2140-LOCALIZA-RISCO
005430 1520-GRAVA-RISCO-TABELA.
005440     IF RSK-STU-ID = SPACES
005450         GO TO 1520-PROXIMO.
005460*    CHAMADO 6041 - PADRONIZA A MATRICULA DA CONSULTA DE RISCO EM
005470*    MAIUSCULO ANTES DE GRAVAR, PARA BATER COM O CADASTRO-MESTRE
005480     INSPECT RSK-STU-ID CONVERTING WS-DE-MINUSCULAS
005490         TO WS-PARA-MAIUSCULAS.
005500     ADD 1 TO WS-RSK-COUNT.
005510     SET WS-RSK-IDX TO WS-RSK-COUNT.
005520     MOVE RSK-STU-ID             TO WS-RSK-STU-ID (WS-RSK-IDX).
005530     MOVE RSK-SEMESTERS-REMAIN   TO WS-RSK-SEMESTERS-REMAIN (WS-RSK-IDX).
005540 1520-PROXIMO.
005550     PERFORM 1510-LER-RISCO THRU 1510-EXIT.
005560 1520-EXIT.
005570     EXIT.
005580
005590*****************************************************************
005600*    2000-PROCESSA-ALUNOS - PROCESSAMENTO DO RELATORIO DE
005610*    PROGRESSAO, UMA LINHA POR ALUNO, NA ORDEM DO CADASTRO-
005620*    MESTRE (STUFILE JA VEM ORDENADO POR MATRICULA - NAO HA
005630*    SORT NESTE PROGRAMA, AO CONTRARIO DO RELNOT.COB DO SISTEMA
005640*    ANTIGO DE NOTAS). DEPOIS DE PERCORRER TODOS OS ALUNOS,
005650*    VARRE AS CONSULTAS DE RISCO ORFAS (CHAMADO 6055) E FECHA
005660*    COM A LINHA DE TRAILER
005670*****************************************************************
005680 2000-PROCESSA-ALUNOS.
005690     MOVE ZERO TO WS-ALUNOS-PROCESSADOS.
005700     IF WS-STU-COUNT NOT = ZERO
005710         SET WS-STU-IDX TO 1
005720         PERFORM 2100-CALCULA-PROGRESSO THRU 2100-EXIT
005730             VARYING WS-STU-IDX FROM 1 BY 1
005740             UNTIL WS-STU-IDX > WS-STU-COUNT.
005750*    CHAMADO 6055 - CONSULTA DE RISCO CUJA MATRICULA NAO CONSTA NO
005760*    CADASTRO-MESTRE NAO PODE FICAR SEM SAIDA (REGRA 5 DA
005770*    CLASSIFICACAO DE RISCO - "STUDENT NOT FOUND.")
005780     IF WS-RSK-COUNT NOT = ZERO
005790         SET WS-RSK-IDX TO 1
005800         PERFORM 2200-VERIFICA-RISCO-ORFAO THRU 2200-EXIT
005810             VARYING WS-RSK-IDX FROM 1 BY 1
005820             UNTIL WS-RSK-IDX > WS-RSK-COUNT.
005830*    LINHA DE TRAILER - TOTAL DE LINHAS EMITIDAS, ALUNOS
005840*    NORMAIS MAIS AS CONSULTAS ORFAS ACIMA
005850     MOVE SPACES TO PRG-TRAILER.
005860     MOVE "*** ALUNOS PROCESSADOS ..: " TO PRG-TRL-LABEL.
005870     MOVE WS-ALUNOS-PROCESSADOS TO PRG-TRL-COUNT.
005880     WRITE PRG-TRAILER.
005890 2000-EXIT.
005900     EXIT.
005910
005920*    2100-CALCULA-PROGRESSO - CALCULA, PARA UM ALUNO, OS
005930*    CREDITOS CURSADOS/PENDENTES, AS OBRIGATORIAS PENDENTES, AS
005940*    ELETIVAS PENDENTES, A APTIDAO PARA COLACAO DE GRAU E, SE
005950*    HOUVER CONSULTA DE RISCO PENDENTE, A CLASSIFICACAO DE RISCO.
005960*    MONTA E GRAVA UMA LINHA DE PRGFILE POR ALUNO
005970 2100-CALCULA-PROGRESSO.
005980     MOVE SPACES TO PRG-RECORD.
005990     MOVE WS-STU-ID (WS-STU-IDX) TO PRG-STU-ID.
006000
006010*    CREDITOS CURSADOS - SOMA DAS DISCIPLINAS CURSADAS ACHADAS
006020*    NO CATALOGO (CHAMADO 4512 - CODIGO NAO CATALOGADO NAO SOMA)
006030     MOVE ZERO TO WS-CREDITOS-CURSADOS.
006040     IF WS-STU-COMP-CT (WS-STU-IDX) NOT = ZERO
006050         SET WS-SUB-1 TO 1
006060         PERFORM 2110-SOMA-UM-CURSADO THRU 2110-EXIT
006070             VARYING WS-SUB-1 FROM 1 BY 1
006080             UNTIL WS-SUB-1 > WS-STU-COMP-CT (WS-STU-IDX).
006090     IF WS-CREDITOS-CURSADOS > CUR-TOTAL-CREDITS
006100         MOVE ZERO TO WS-CREDITOS-PENDENTES
006110     ELSE
006120         COMPUTE WS-CREDITOS-PENDENTES =
006130                 CUR-TOTAL-CREDITS - WS-CREDITOS-CURSADOS.
006140     MOVE WS-CREDITOS-CURSADOS  TO PRG-COMPLETED-CREDITS.
006150     MOVE WS-CREDITOS-PENDENTES TO PRG-REMAINING-CREDITS.
006160
006170*    OBRIGATORIAS AINDA NAO CURSADAS, NA ORDEM DA GRADE
006180     MOVE ZERO TO WS-OBRIG-PENDENTE-CT.
006190     IF CUR-REQUIRED-COUNT NOT = ZERO
006200         SET CUR-REQUIRED-IDX TO 1
006210         PERFORM 2120-TESTA-UMA-OBRIGATORIA THRU 2120-EXIT
006220             VARYING CUR-REQUIRED-IDX FROM 1 BY 1
006230             UNTIL CUR-REQUIRED-IDX > CUR-REQUIRED-COUNT.
006240     MOVE WS-OBRIG-PENDENTE-CT TO PRG-REMAINING-REQ-COUNT.
006250
006260*    ELETIVAS DA TRILHA DO ALUNO JA CURSADAS
006270     MOVE ZERO TO WS-ELETIVAS-CURSADAS.
006280     IF WS-STU-TRACK (WS-STU-IDX) NOT = "0"
006290        AND CUR-ELECTIVE-COUNT NOT = ZERO
006300         SET CUR-ELECTIVE-IDX TO 1
006310         PERFORM 2130-TESTA-UMA-ELETIVA THRU 2130-EXIT
006320             VARYING CUR-ELECTIVE-IDX FROM 1 BY 1
006330             UNTIL CUR-ELECTIVE-IDX > CUR-ELECTIVE-COUNT.
006340     MOVE WS-ELETIVAS-CURSADAS TO PRG-COMPLETED-ELECTIVES.
006350     IF WS-ELETIVAS-CURSADAS > CUR-MIN-TRACK-ELECTIVES
006360         MOVE ZERO TO WS-ELETIVAS-PENDENTES
006370     ELSE
006380         COMPUTE WS-ELETIVAS-PENDENTES =
006390                 CUR-MIN-TRACK-ELECTIVES - WS-ELETIVAS-CURSADAS.
006400     MOVE WS-ELETIVAS-PENDENTES TO PRG-REMAINING-ELECTIVES.
006410
006420*    APTIDAO PARA COLACAO DE GRAU - SO SE AS TRES CONDICOES
006430*    BATEREM AO MESMO TEMPO
006440     MOVE "N" TO WS-ELEGIVEL.
006450     IF WS-OBRIG-PENDENTE-CT = ZERO
006460        AND WS-ELETIVAS-PENDENTES = ZERO
006470        AND WS-CREDITOS-PENDENTES = ZERO
006480         MOVE "Y" TO WS-ELEGIVEL.
006490     MOVE WS-ELEGIVEL TO PRG-ELIGIBLE-FLAG.
006500
006510*    CLASSIFICACAO DE RISCO DE FORMATURA, SE HOUVER CONSULTA
006520*    PENDENTE PARA ESTE ALUNO
006530     PERFORM 2140-LOCALIZA-RISCO THRU 2140-EXIT.
006540     IF ACHOU-RISCO
006550         PERFORM 2150-CLASSIFICA-RISCO THRU 2150-EXIT
006560     ELSE
006570         MOVE SPACES TO PRG-RISK-MESSAGE.
006580
006590     WRITE PRG-RECORD.
006600     ADD 1 TO WS-ALUNOS-PROCESSADOS.
006610 2100-EXIT.
006620     EXIT.
006630
006640*    SOMA OS CREDITOS DE UMA DISCIPLINA DO HISTORICO DO ALUNO,
006650*    SE ELA EXISTIR NO CATALOGO (CHAMADO 4512 - CODIGO FORA DO
006660*    CATALOGO NAO SOMA, PARA NAO INFLAR O TOTAL COM LIXO DE
006670*    DIGITACAO OU DISCIPLINA JA DESCONTINUADA)
006680 2110-SOMA-UM-CURSADO.
006690     MOVE WS-STU-COMP-CODE (WS-STU-IDX WS-SUB-1) TO WS-CRS-COMPARA.
006700     PERFORM 2111-LOCALIZA-CURSO THRU 2111-EXIT.
006710     IF ACHOU-CURSO
006720         ADD WS-CRS-CREDITS (WS-CRS-IDX) TO WS-CREDITOS-CURSADOS.
006730 2110-EXIT.
006740     EXIT.
006750
006760*    BUSCA BINARIA (SEARCH SIMPLES, TABELA NAO ORDENADA POR
006770*    CODIGO - VIDE COMENTARIO EM OBSERVACOES GERAIS) NO CATALOGO
006780*    PELO CODIGO EM WS-CRS-COMPARA
006790 2111-LOCALIZA-CURSO.
006800     MOVE "N" TO WS-ACHOU-CURSO.
006810     IF WS-CRS-COUNT = ZERO
006820         GO TO 2111-EXIT.
006830     SET WS-CRS-IDX TO 1.
006840     SEARCH WS-CRS-ENTRY
006850         WHEN WS-CRS-CODE (WS-CRS-IDX) = WS-CRS-COMPARA
006860             MOVE "Y" TO WS-ACHOU-CURSO
006870     END-SEARCH.
006880 2111-EXIT.
006890     EXIT.
006900
006910*    PARA CADA OBRIGATORIA DA GRADE, VERIFICA SE JA CONSTA NO
006920*    HISTORICO DO ALUNO; SE NAO CONSTAR, ACRESCENTA NA LISTA DE
006930*    PENDENTES DO RELATORIO (PRG-REMAINING-REQ), NA MESMA ORDEM
006940*    DA GRADE CURRICULAR
006950 2120-TESTA-UMA-OBRIGATORIA.
006960     MOVE "N" TO WS-JA-CURSADA.
006970     IF WS-STU-COMP-CT (WS-STU-IDX) NOT = ZERO
006980         SET WS-STU-CMP-IDX TO 1
006990         SEARCH WS-STU-COMP-TAB
007000             WHEN WS-STU-COMP-CODE (WS-STU-IDX WS-STU-CMP-IDX) =
007010                  CUR-REQUIRED (CUR-REQUIRED-IDX)
007020                 MOVE "Y" TO WS-JA-CURSADA
007030         END-SEARCH.
007040     IF WS-JA-CURSADA = "N"
007050         ADD 1 TO WS-OBRIG-PENDENTE-CT
007060         SET PRG-REMAINING-REQ-IDX TO WS-OBRIG-PENDENTE-CT
007070         MOVE CUR-REQUIRED (CUR-REQUIRED-IDX)
007080                       TO PRG-REMAINING-REQ (PRG-REMAINING-REQ-IDX).
007090 2120-EXIT.
007100     EXIT.
007110
007120*    PARA CADA ELETIVA DA GRADE, SO CONTA SE FOR DA MESMA TRILHA
007130*    DO ALUNO (SENAO SAI DIRETO - GO TO 2130-EXIT); SE FOR DA
007140*    TRILHA E JA CONSTAR NO HISTORICO, CONTA COMO ELETIVA CURSADA
007150 2130-TESTA-UMA-ELETIVA.
007160     IF CUR-ELEC-TRACK (CUR-ELECTIVE-IDX) NOT = WS-STU-TRACK (WS-STU-IDX)
007170         GO TO 2130-EXIT.
007180     MOVE "N" TO WS-JA-CURSADA.
007190     IF WS-STU-COMP-CT (WS-STU-IDX) NOT = ZERO
007200         SET WS-STU-CMP-IDX TO 1
007210         SEARCH WS-STU-COMP-TAB
007220             WHEN WS-STU-COMP-CODE (WS-STU-IDX WS-STU-CMP-IDX) =
007230                  CUR-ELEC-CODE (CUR-ELECTIVE-IDX)
007240                 MOVE "Y" TO WS-JA-CURSADA
007250         END-SEARCH.
007260     IF WS-JA-CURSADA = "Y"
007270         ADD 1 TO WS-ELETIVAS-CURSADAS.
007280 2130-EXIT.
007290     EXIT.
007300
007310*    BUSCA NA TABELA DE CONSULTAS DE RISCO (CARREGADA EM
007320*    1500-CARREGA-RISCOS) PELA MATRICULA DO ALUNO CORRENTE.
007330*    NEM TODO ALUNO TEM CONSULTA PENDENTE - ISSO E NORMAL
007340 2140-LOCALIZA-RISCO.
007350     MOVE "N" TO WS-ACHOU-RISCO.
007360     IF WS-RSK-COUNT = ZERO
007370         GO TO 2140-EXIT.
007380     SET WS-RSK-IDX TO 1.
007390     SEARCH WS-RSK-ENTRY
007400         WHEN WS-RSK-STU-ID (WS-RSK-IDX) = WS-STU-ID (WS-STU-IDX)
007410             MOVE "Y" TO WS-ACHOU-RISCO
007420     END-SEARCH.
007430 2140-EXIT.
007440     EXIT.
007450
007460*    REGRA 5 DA CLASSIFICACAO DE RISCO - SE O ALUNO JA ESTA
007470*    APTO A COLACAO DE GRAU (WS-ELEGIVEL = "Y"), A CONSULTA E
007480*    TRIVIALMENTE "ON TRACK"; SENAO, COMPARA OS CREDITOS AINDA
007490*    PENDENTES CONTRA O MAXIMO POSSIVEL DE SE CURSAR NOS
007500*    SEMESTRES RESTANTES INFORMADOS NA CONSULTA (SEMESTRES
007510*    RESTANTES x LIMITE DE CREDITOS POR SEMESTRE DO ALUNO)
007520 2150-CLASSIFICA-RISCO.
007530     MOVE WS-RSK-SEMESTERS-REMAIN (WS-RSK-IDX) TO WS-SEMESTRES-RESTAM.
007540     IF ALUNO-ELEGIVEL
007550         MOVE "On track: already eligible to graduate."
007560                     TO PRG-RISK-MESSAGE
007570         GO TO 2150-EXIT.
007580     COMPUTE WS-MAX-POSSIVEL =
007590             WS-SEMESTRES-RESTAM * WS-STU-MAX-CRED (WS-STU-IDX).
007600     IF WS-CREDITOS-PENDENTES > WS-MAX-POSSIVEL
007610         STRING "RISK: Remaining credits (" DELIMITED BY SIZE
007620                WS-CREDITOS-PENDENTES        DELIMITED BY SIZE
007630                ") exceed max possible before target ("
007640                                              DELIMITED BY SIZE
007650                WS-MAX-POSSIVEL               DELIMITED BY SIZE
007660                ")."                         DELIMITED BY SIZE
007670                INTO PRG-RISK-MESSAGE
007680     ELSE
007690         STRING "OK: Remaining credits (" DELIMITED BY SIZE
007700                WS-CREDITOS-PENDENTES      DELIMITED BY SIZE
007710                ") are feasible within "  DELIMITED BY SIZE
007720                WS-SEMESTRES-RESTAM        DELIMITED BY SIZE
007730                " semester(s) at max "    DELIMITED BY SIZE
007740                WS-STU-MAX-CRED (WS-STU-IDX) DELIMITED BY SIZE
007750                " credits/semester."      DELIMITED BY SIZE
007760                INTO PRG-RISK-MESSAGE.
007770 2150-EXIT.
007780     EXIT.
007790
007800*****************************************************************
007810*    CHAMADO 6055 - CONSULTAS DE RISCO CUJA MATRICULA NAO BATEU
007820*    COM NENHUM ALUNO DO CADASTRO-MESTRE. O LACO PRINCIPAL SO
007830*    PASSA PELOS ALUNOS CADASTRADOS, ENTAO ESTA VARREDURA A PARTE
007840*    GARANTE A SAIDA "STUDENT NOT FOUND." EXIGIDA PELA REGRA 5
007850 2200-VERIFICA-RISCO-ORFAO.
007860     PERFORM 2210-VERIFICA-ALUNO-DO-RISCO THRU 2210-EXIT.
007870     IF ACHOU-ALUNO-DO-RISCO
007880         GO TO 2200-EXIT.
007890     MOVE SPACES TO PRG-RECORD.
007900     MOVE WS-RSK-STU-ID (WS-RSK-IDX) TO PRG-STU-ID.
007910     MOVE "Student not found." TO PRG-RISK-MESSAGE.
007920     WRITE PRG-RECORD.
007930     ADD 1 TO WS-ALUNOS-PROCESSADOS.
007940 2200-EXIT.
007950     EXIT.
007960
007970*    BUSCA NO CADASTRO-MESTRE DE ALUNOS PELA MATRICULA DA
007980*    CONSULTA DE RISCO CORRENTE. SE NAO ACHAR, 2200 ACIMA EMITE
007990*    A LINHA "STUDENT NOT FOUND." - E O CASO QUE MOTIVOU O
008000*    CHAMADO 6055
008010 2210-VERIFICA-ALUNO-DO-RISCO.
008020     MOVE "N" TO WS-ACHOU-ALUNO-DO-RISCO.
008030     IF WS-STU-COUNT = ZERO
008040         GO TO 2210-EXIT.
008050     SET WS-STU-IDX TO 1.
008060     SEARCH WS-STU-ENTRY
008070         WHEN WS-STU-ID (WS-STU-IDX) = WS-RSK-STU-ID (WS-RSK-IDX)
008080             MOVE "Y" TO WS-ACHOU-ALUNO-DO-RISCO
008090     END-SEARCH.
008100 2210-EXIT.
008110     EXIT.
008120
008130*****************************************************************
008140*    8000-ENCERRAR-ARQUIVOS - FECHAMENTO DOS QUATRO ARQUIVOS DE
008150*    ENTRADA E DO RELATORIO DE SAIDA. AO CONTRARIO DE REGPROC,
008160*    NAO HA REGRAVACAO DE ARQUIVO-MESTRE AQUI - GRADRPT NUNCA
008170*    ALTERA CRSFILE/STUFILE/CURFILE/RSKFILE, SO OS LE
008180*****************************************************************
008190 8000-ENCERRAR-ARQUIVOS.
008200     CLOSE CRSFILE.
008210     CLOSE STUFILE.
008220     CLOSE CURFILE.
008230     CLOSE RSKFILE.
008240     CLOSE PRGFILE.
008250 8000-EXIT.
008260     EXIT.
