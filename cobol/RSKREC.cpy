000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : RSKREC
000400*    FINALIDADE  : LAYOUT DA TRANSACAO DE CONSULTA DE RISCO DE
000500*                  FORMATURA (ALUNO + SEMESTRES RESTANTES)
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   30/06/1990   EMM           IMPLANTACAO INICIAL
000900*****************************************************************
001000 FD  RSKFILE
001100     LABEL RECORD STANDARD
001200     VALUE OF FILE-ID "RISKCHK.DAT"
001300     RECORD CONTAINS 10 CHARACTERS.
001400
001500 01  RSK-RECORD.
001600     05  RSK-STU-ID                  PIC X(06).
001700     05  RSK-SEMESTERS-REMAIN        PIC 9(02).
001800     05  FILLER                      PIC X(02).
