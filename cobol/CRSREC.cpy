000100*****************************************************************
000200*    FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA
000300*    COPY        : CRSREC
000400*    FINALIDADE  : LAYOUT DO CADASTRO-MESTRE DE DISCIPLINAS
000500*                  (CATALOGO DE CURSOS/DISCIPLINAS DA GRADE)
000600*    ANALISTA    : E. MARQUES
000700*    VRS   DATA         PROGRAMADOR   DESCRICAO
000800*    1.0   14/03/1989   EMM           IMPLANTACAO INICIAL
000900*    1.1   02/09/1994   EMM           AUMENTO DE CRS-PREREQ P/10
001000*    1.2   19/02/1999   RCS           AJUSTE Y2K - SEM IMPACTO
001100*                                     (SEM CAMPOS DE DATA AQUI)
001200*****************************************************************
001300 FD  CRSFILE
001400     LABEL RECORD STANDARD
001500     VALUE OF FILE-ID "COURSES.DAT"
001600     RECORD CONTAINS 120 CHARACTERS.
001700
001800 01  CRS-RECORD.
001900*    CHAVE PRIMARIA - CODIGO DA DISCIPLINA, MAIUSCULO
002000     05  CRS-CODE                    PIC X(06).
002100     05  CRS-TITLE                   PIC X(40).
002200     05  CRS-CREDITS                 PIC 9(02).
002300     05  CRS-PREREQ-COUNT            PIC 9(02).
002400*    LISTA DE PRE-REQUISITOS, NA ORDEM DE CADASTRO
002500     05  CRS-PREREQ-TABLE OCCURS 10 TIMES
002600                          INDEXED BY CRS-PREREQ-IDX.
002700         10  CRS-PREREQ              PIC X(06).
002800     05  FILLER                      PIC X(10).
